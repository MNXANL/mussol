000100*================================================================*
000200* WLDAT01  - SYSTEM DATE / DAY-OF-WEEK WORK COPY
000300* ORIGINAL. J CASTALDI                         WRITTEN 1988-03-02
000400*----------------------------------------------------------------*
000500* WLDAT01-DATE-YMD   = RUN DATE, YYYYMMDD
000600* WLDAT01-DATE-YY    = RUN DATE YEAR  (REDEFINES VIEW)
000700* WLDAT01-DATE-MM    = RUN DATE MONTH (REDEFINES VIEW)
000800* WLDAT01-DATE-DD    = RUN DATE DAY   (REDEFINES VIEW)
000900* WLDAT01-DOW        = DAY OF WEEK, 1=MONDAY ... 7=SUNDAY
001000* WLDAT01-CTY-YEAR   = COMPETITION YEAR USED FOR AGE CALCULATION
001100*================================================================*
001200 01  WLDAT01-WORK-AREA.
001300     05  WLDAT01-DATE-YMD            PIC 9(08).
001400     05  WLDAT01-DATE-PARTS REDEFINES WLDAT01-DATE-YMD.
001500         10  WLDAT01-DATE-YY         PIC 9(04).
001600         10  WLDAT01-DATE-MM         PIC 9(02).
001700         10  WLDAT01-DATE-DD         PIC 9(02).
001800     05  WLDAT01-DOW                 PIC 9(01).
001900     05  WLDAT01-CTY-YEAR            PIC 9(04).
002000     05  FILLER                      PIC X(09).
