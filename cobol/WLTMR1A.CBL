000100******************************************************************
000200* PROGRAMADOR: W BLAKEY - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 09/05/1990
000400* DESCRICAO..: TEAM RESULTS CONTROL-BREAK REPORT
000500* NOME.......: WLTMR1A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WLTMR1A.
000900 AUTHOR.         W BLAKEY.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   09/05/1990.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1990-09-05     WBK     INIT      ORIGINAL CODING - TWO-LEVEL    CL90WBK 
002000*                                  CONTROL BREAK (GENDER MAJOR,
002100*                                  TEAM MINOR) FOR THE POST-
002200*                                  COMPETITION RESULTS REPORT.
002300* 1992-07-30     MTS     WO-1822   PROGRESS COLUMN ADDED, SHOWN   CL92MTS 
002400*                                  AS "DONE / ATHLETES".
002500* 1995-03-12     LQN     WO-2944   SCORE TOTALS NOW CARRY THREE   CL95LQN 
002600*                                  DECIMAL PLACES PER FEDERATION
002700*                                  SCORING TABLE REVISION.
002800* 1998-10-21     RSY2K   WO-4466   Y2K REVIEW - HEADING DATE      CL98RSY 
002900*                                  COMES FROM WLDATE01, ALREADY
003000*                                  FOUR-DIGIT YEAR. SIGNED OFF.
003100*----------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     UPSI-0 IS WLTMR1A-TRACE-SW
003600         ON STATUS IS WLTMR1A-TRACE-ON
003700         OFF STATUS IS WLTMR1A-TRACE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT RESIN-FILE ASSIGN TO RESIN
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WRK-RESIN-STATUS.
004300     SELECT TEAMRPT-FILE ASSIGN TO TEAMRPT
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS WRK-TEAMRPT-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  RESIN-FILE.
005000 COPY WLRES01.
005100
005200 FD  TEAMRPT-FILE.
005300 01  TEAMRPT-RECORD                PIC X(132).
005400
005500 WORKING-STORAGE SECTION.
005600 01  WRK-RESIN-STATUS              PIC X(02) VALUE ZEROS.
005700     88  WRK-RESIN-OK                  VALUE '00'.
005800     88  WRK-RESIN-EOF                 VALUE '10'.
005900 01  WRK-TEAMRPT-STATUS            PIC X(02) VALUE ZEROS.
006000     88  WRK-TEAMRPT-OK                VALUE '00'.
006100 01  WRK-FIRST-RECORD-SW           PIC X(01) VALUE 'Y'.
006200     88  WRK-FIRST-RECORD              VALUE 'Y'.
006300 77  WRK-PAGE-NUMBER                PIC 9(03) COMP VALUE ZEROS.
006400 01  WRK-CURR-GENDER                PIC X(01) VALUE SPACES.
006500 01  WRK-CURR-TEAM                  PIC X(15) VALUE SPACES.
006600 01  WRK-TEAM-ACCUM.
006700     05  WRK-TEAM-POINTS             PIC 9(06) VALUE ZEROS.
006800     05  WRK-TEAM-SCORE              PIC 9(07)V9(03) VALUE ZEROS.
006900     05  WRK-TEAM-COUNT              PIC 9(05) VALUE ZEROS.
007000     05  WRK-TEAM-DONE               PIC 9(05) VALUE ZEROS.
007100 01  WRK-GENDER-ACCUM.
007200     05  WRK-GENDER-POINTS           PIC 9(07) VALUE ZEROS.
007300     05  WRK-GENDER-SCORE            PIC 9(08)V9(03) VALUE ZEROS.
007400     05  WRK-GENDER-COUNT            PIC 9(06) VALUE ZEROS.
007500     05  WRK-GENDER-DONE             PIC 9(06) VALUE ZEROS.
007600     05  WRK-GENDER-TEAMS            PIC 9(04) COMP VALUE ZEROS.
007700 01  WRK-GRAND-ACCUM.
007800     05  WRK-GRAND-POINTS            PIC 9(08) VALUE ZEROS.
007900     05  WRK-GRAND-SCORE             PIC 9(09)V9(03) VALUE ZEROS.
008000     05  WRK-GRAND-COUNT             PIC 9(07) VALUE ZEROS.
008100     05  WRK-GRAND-DONE              PIC 9(07) VALUE ZEROS.
008200 01  WRK-PROGRESS-TEXT               PIC X(11) VALUE SPACES.
008300 01  WRK-PROGRESS-PARTS REDEFINES WRK-PROGRESS-TEXT.
008400     05  WRK-PROGRESS-DONE            PIC Z(04)9.
008500     05  FILLER                       PIC X(01) VALUE '/'.
008600     05  WRK-PROGRESS-TOTAL           PIC Z(04)9.
008700 01  WRK-TRACE-TEAM-GENDER.
008800     05  WRK-TRACE-TEAM               PIC X(15) VALUE SPACES.
008900     05  WRK-TRACE-GENDER             PIC X(01) VALUE SPACE.
009000 01  WRK-TRACE-TEAM-GENDER-X REDEFINES WRK-TRACE-TEAM-GENDER
009100                                 PIC X(16).
009200
009300 01  WLRPT-LINE-1.
009400     05  FILLER                       PIC X(33) VALUE SPACES.
009500     05  FILLER                       PIC X(44) VALUE
009600         'MERIDIAN ATHLETIC DATA SERVICES - TEAM RESULTS'.
009700     05  FILLER                       PIC X(40) VALUE SPACES.
009800     05  FILLER                       PIC X(15) VALUE SPACES.
009900 01  WLRPT-LINE-2.
010000     05  FILLER                       PIC X(06) VALUE 'DATE: '.
010100     05  WLRPT-L2-DATE                PIC 9(08).
010200     05  FILLER                       PIC X(10) VALUE SPACES.
010300     05  FILLER                       PIC X(06) VALUE 'PAGE: '.
010400     05  WLRPT-L2-PAGE                PIC ZZ9.
010500     05  FILLER                       PIC X(99) VALUE SPACES.
010600 01  WLRPT-LINE-3.
010700     05  FILLER                       PIC X(16) VALUE 'TEAM'.
010800     05  FILLER                       PIC X(08) VALUE 'GENDER'.
010900     05  FILLER                       PIC X(10) VALUE 'ATHLETES'.
011000     05  FILLER                       PIC X(12) VALUE 'DONE'.
011100     05  FILLER                       PIC X(08) VALUE 'POINTS'.
011200     05  FILLER                       PIC X(09) VALUE 'SCORE'.
011300     05  FILLER                       PIC X(69) VALUE SPACES.
011400 01  WLRPT-DETAIL.
011500     05  WLRPT-D-TEAM                 PIC X(15).
011600     05  FILLER                       PIC X(01) VALUE SPACE.
011700     05  WLRPT-D-GENDER               PIC X(06).
011800     05  FILLER                       PIC X(02) VALUE SPACES.
011900     05  WLRPT-D-COUNT                PIC ZZZZ9.
012000     05  FILLER                       PIC X(05) VALUE SPACES.
012100     05  WLRPT-D-PROGRESS             PIC X(11).
012200     05  FILLER                       PIC X(02) VALUE SPACES.
012300     05  WLRPT-D-POINTS               PIC ZZZZZ9.
012400     05  FILLER                       PIC X(03) VALUE SPACES.
012500     05  WLRPT-D-SCORE                PIC ZZZ9.999.
012600     05  FILLER                       PIC X(55) VALUE SPACES.
012700 01  WLRPT-SUBTOTAL.
012800     05  FILLER                       PIC X(16) VALUE SPACES.
012900     05  WLRPT-S-LABEL                PIC X(18) VALUE SPACES.
013000     05  WLRPT-S-POINTS               PIC ZZZZZZ9.
013100     05  FILLER                       PIC X(03) VALUE SPACES.
013200     05  WLRPT-S-SCORE                PIC ZZZZ9.999.
013300     05  FILLER                       PIC X(70) VALUE SPACES.
013400
013500 LINKAGE SECTION.
013600
013700*================================================================*
013800 PROCEDURE DIVISION.
013900*================================================================*
014000
014100*----------------------------------------------------------------*
014200*    MAIN LINE - TWO-LEVEL CONTROL BREAK OVER THE SORTED
014300*    RESULTS FILE (GENDER MAJOR, TEAM MINOR)
014400*----------------------------------------------------------------*
014500*> cobol-lint CL002 0000-PROCESSAR
014600 0000-PROCESSAR                  SECTION.
014700*----------------------------------------------------------------*
014800     PERFORM 0001-OBTER-DATA
014900     OPEN INPUT RESIN-FILE
015000     OPEN OUTPUT TEAMRPT-FILE
015100     PERFORM 0010-PRINT-HEADINGS
015200     PERFORM 0020-READ-RESIN
015300
015400     IF NOT WRK-RESIN-EOF
015500        MOVE RES-GENDER            TO WRK-CURR-GENDER
015600        MOVE RES-TEAM              TO WRK-CURR-TEAM
015700     END-IF
015800
015900     PERFORM 0030-PROCESS-RECORD
016000         UNTIL WRK-RESIN-EOF
016100
016200     IF NOT WRK-FIRST-RECORD
016300        PERFORM 0050-WRITE-TEAM-LINE
016400        PERFORM 0060-WRITE-GENDER-SUBTOTAL
016500        PERFORM 0070-WRITE-GRAND-TOTAL
016600     END-IF
016700
016800     CLOSE RESIN-FILE TEAMRPT-FILE
016900     STOP RUN
017000     .
017100*> cobol-lint CL002 0000-end
017200 0000-END.                       EXIT.
017300
017400*----------------------------------------------------------------*
017500*    OBTAIN RUN DATE FOR THE PAGE HEADING
017600*----------------------------------------------------------------*
017700*> cobol-lint CL002 0001-OBTER-DATA
017800 0001-OBTER-DATA                  SECTION.
017900*----------------------------------------------------------------*
018000     CALL 'WLDATE01' USING WLDAT01-WORK-AREA
018100     .
018200*> cobol-lint CL002 0001-end
018300 0001-END.                       EXIT.
018400
018500*----------------------------------------------------------------*
018600*    PRINT THE PAGE HEADING AND COLUMN HEADINGS
018700*----------------------------------------------------------------*
018800*> cobol-lint CL002 0010-PRINT-HEADINGS
018900 0010-PRINT-HEADINGS              SECTION.
019000*----------------------------------------------------------------*
019100     ADD 1                        TO WRK-PAGE-NUMBER
019200     WRITE TEAMRPT-RECORD          FROM WLRPT-LINE-1
019300
019400     MOVE WLDAT01-DATE-YMD        TO WLRPT-L2-DATE
019500     MOVE WRK-PAGE-NUMBER          TO WLRPT-L2-PAGE
019600     WRITE TEAMRPT-RECORD          FROM WLRPT-LINE-2
019700
019800     MOVE SPACES                  TO TEAMRPT-RECORD
019900     WRITE TEAMRPT-RECORD
020000     WRITE TEAMRPT-RECORD          FROM WLRPT-LINE-3
020100     MOVE SPACES                  TO TEAMRPT-RECORD
020200     WRITE TEAMRPT-RECORD
020300     .
020400*> cobol-lint CL002 0010-end
020500 0010-END.                       EXIT.
020600
020700*----------------------------------------------------------------*
020800*    READ ONE RESULT RECORD
020900*----------------------------------------------------------------*
021000*> cobol-lint CL002 0020-READ-RESIN
021100 0020-READ-RESIN                  SECTION.
021200*----------------------------------------------------------------*
021300     READ RESIN-FILE
021400         AT END SET WRK-RESIN-EOF TO TRUE
021500     END-READ
021600     .
021700*> cobol-lint CL002 0020-end
021800 0020-END.                       EXIT.
021900
022000*----------------------------------------------------------------*
022100*    PROCESS THE RECORD CURRENTLY IN HAND, BREAKING ON GENDER
022200*    AND TEAM AS NEEDED, THEN READ THE NEXT ONE
022300*----------------------------------------------------------------*
022400*> cobol-lint CL002 0030-PROCESS-RECORD
022500 0030-PROCESS-RECORD              SECTION.
022600*----------------------------------------------------------------*
022700     MOVE 'N'                    TO WRK-FIRST-RECORD-SW
022800
022900     IF RES-GENDER NOT = WRK-CURR-GENDER
023000        PERFORM 0031-BREAK-AT-GENDER
023100     ELSE
023200        IF RES-TEAM NOT = WRK-CURR-TEAM
023300           PERFORM 0032-BREAK-AT-TEAM
023400        END-IF
023500     END-IF
023600
023700     PERFORM 0040-ACCUMULATE-DETAIL
023800     PERFORM 0020-READ-RESIN
023900     .
024000*> cobol-lint CL002 0030-end
024100 0030-END.                       EXIT.
024200
024300*> cobol-lint CL002 0031-BREAK-AT-GENDER
024400 0031-BREAK-AT-GENDER             SECTION.
024500*----------------------------------------------------------------*
024600     PERFORM 0050-WRITE-TEAM-LINE
024700     PERFORM 0060-WRITE-GENDER-SUBTOTAL
024800     IF WLTMR1A-TRACE-ON
024900        MOVE WRK-CURR-TEAM        TO WRK-TRACE-TEAM
025000        MOVE WRK-CURR-GENDER      TO WRK-TRACE-GENDER
025100        DISPLAY 'WLTMR1A - GENDER BREAK AT: '
025200                WRK-TRACE-TEAM-GENDER-X
025300     END-IF
025400     MOVE RES-GENDER              TO WRK-CURR-GENDER
025500     MOVE RES-TEAM                TO WRK-CURR-TEAM
025600     MOVE ZEROS                   TO WRK-TEAM-ACCUM
025700     MOVE ZEROS                   TO WRK-GENDER-ACCUM
025800     .
025900*> cobol-lint CL002 0031-end
026000 0031-END.                       EXIT.
026100
026200*> cobol-lint CL002 0032-BREAK-AT-TEAM
026300 0032-BREAK-AT-TEAM               SECTION.
026400*----------------------------------------------------------------*
026500     PERFORM 0050-WRITE-TEAM-LINE
026600     MOVE RES-TEAM                TO WRK-CURR-TEAM
026700     MOVE ZEROS                   TO WRK-TEAM-ACCUM
026800     .
026900*> cobol-lint CL002 0032-end
027000 0032-END.                       EXIT.
027100
027200*----------------------------------------------------------------*
027300*    ADD THIS ATHLETE'S POINTS AND SCORE INTO THE RUNNING
027400*    TEAM ACCUMULATORS
027500*----------------------------------------------------------------*
027600*> cobol-lint CL002 0040-ACCUMULATE-DETAIL
027700 0040-ACCUMULATE-DETAIL           SECTION.
027800*----------------------------------------------------------------*
027900     ADD RES-POINTS                TO WRK-TEAM-POINTS
028000     ADD RES-SCORE                 TO WRK-TEAM-SCORE
028100     ADD 1                         TO WRK-TEAM-COUNT
028200     IF RES-ATHLETE-DONE
028300        ADD 1                      TO WRK-TEAM-DONE
028400     END-IF
028500     .
028600*> cobol-lint CL002 0040-end
028700 0040-END.                       EXIT.
028800
028900*----------------------------------------------------------------*
029000*    PRINT ONE TEAM DETAIL LINE, THEN FOLD THE TEAM TOTALS
029100*    INTO THE GENDER SUBTOTAL
029200*----------------------------------------------------------------*
029300*> cobol-lint CL002 0050-WRITE-TEAM-LINE
029400 0050-WRITE-TEAM-LINE             SECTION.
029500*----------------------------------------------------------------*
029600     MOVE WRK-CURR-TEAM            TO WLRPT-D-TEAM
029700     MOVE WRK-CURR-GENDER          TO WLRPT-D-GENDER
029800     MOVE WRK-TEAM-COUNT           TO WLRPT-D-COUNT
029900     MOVE WRK-TEAM-DONE            TO WRK-PROGRESS-DONE
030000     MOVE WRK-TEAM-COUNT           TO WRK-PROGRESS-TOTAL
030100     MOVE WRK-PROGRESS-TEXT        TO WLRPT-D-PROGRESS
030200     MOVE WRK-TEAM-POINTS          TO WLRPT-D-POINTS
030300     MOVE WRK-TEAM-SCORE           TO WLRPT-D-SCORE
030400     WRITE TEAMRPT-RECORD          FROM WLRPT-DETAIL
030500
030600     ADD WRK-TEAM-POINTS           TO WRK-GENDER-POINTS
030700     ADD WRK-TEAM-SCORE            TO WRK-GENDER-SCORE
030800     ADD WRK-TEAM-COUNT            TO WRK-GENDER-COUNT
030900     ADD WRK-TEAM-DONE             TO WRK-GENDER-DONE
031000     ADD 1                         TO WRK-GENDER-TEAMS
031100     .
031200*> cobol-lint CL002 0050-end
031300 0050-END.                       EXIT.
031400
031500*----------------------------------------------------------------*
031600*    PRINT THE GENDER SUBTOTAL LINE AND FOLD IT INTO THE
031700*    GRAND TOTAL
031800*----------------------------------------------------------------*
031900*> cobol-lint CL002 0060-WRITE-GENDER-SUBTOTAL
032000 0060-WRITE-GENDER-SUBTOTAL       SECTION.
032100*----------------------------------------------------------------*
032200     IF WRK-GENDER-TEAMS > 0
032300        MOVE 'GENDER SUBTOTAL   ' TO WLRPT-S-LABEL
032400        MOVE WRK-GENDER-POINTS     TO WLRPT-S-POINTS
032500        MOVE WRK-GENDER-SCORE      TO WLRPT-S-SCORE
032600        WRITE TEAMRPT-RECORD       FROM WLRPT-SUBTOTAL
032700
032800        ADD WRK-GENDER-POINTS      TO WRK-GRAND-POINTS
032900        ADD WRK-GENDER-SCORE       TO WRK-GRAND-SCORE
033000        ADD WRK-GENDER-COUNT       TO WRK-GRAND-COUNT
033100        ADD WRK-GENDER-DONE        TO WRK-GRAND-DONE
033200     END-IF
033300     .
033400*> cobol-lint CL002 0060-end
033500 0060-END.                       EXIT.
033600
033700*----------------------------------------------------------------*
033800*    PRINT THE FINAL GRAND-TOTAL LINE
033900*----------------------------------------------------------------*
034000*> cobol-lint CL002 0070-WRITE-GRAND-TOTAL
034100 0070-WRITE-GRAND-TOTAL           SECTION.
034200*----------------------------------------------------------------*
034300     MOVE 'GRAND TOTAL       '    TO WLRPT-S-LABEL
034400     MOVE WRK-GRAND-POINTS         TO WLRPT-S-POINTS
034500     MOVE WRK-GRAND-SCORE          TO WLRPT-S-SCORE
034600     WRITE TEAMRPT-RECORD          FROM WLRPT-SUBTOTAL
034700     .
034800*> cobol-lint CL002 0070-end
034900 0070-END.                       EXIT.
