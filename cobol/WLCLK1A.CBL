000100******************************************************************
000200* PROGRAMADOR: D PRINGLE - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 06/02/1989
000400* DESCRICAO..: SESSION CLOCK-ALLOWANCE RULE
000500* NOME.......: WLCLK1A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WLCLK1A.
000900 AUTHOR.         D PRINGLE.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   06/02/1989.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1989-06-02     DHP     INIT      ORIGINAL CODING - TIME         CL89DHP 
002000*                                  ALLOWANCE FOR THE ATHLETE
002100*                                  ABOUT TO LIFT.
002200* 1993-09-14     WBK     WO-2180   PREVIOUS-LIFTER 60/120 SECOND  CL93WBK 
002300*                                  SPLIT CLARIFIED PER RULES
002400*                                  COMMITTEE MEMO 93-07.
002500*----------------------------------------------------------------*
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     UPSI-0 IS WLCLK1A-TRACE-SW
003000         ON STATUS IS WLCLK1A-TRACE-ON
003100         OFF STATUS IS WLCLK1A-TRACE-OFF.
003200
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500 77  WRK-SIXTY-SECONDS            PIC 9(06) COMP VALUE 60000.
003600 77  WRK-ONE-TWENTY-SECONDS       PIC 9(06) COMP VALUE 120000.
003700 01  WRK-ALLOWANCE-DISPLAY        PIC 9(06) VALUE ZEROS.
003800 01  WRK-ALLOWANCE-EDIT REDEFINES WRK-ALLOWANCE-DISPLAY
003900                                 PIC 9(06).
004000 01  WRK-ATTEMPT-PAIR.
004100     05  WRK-ATTEMPT-NBR          PIC 9(01) VALUE ZEROS.
004200     05  FILLER                   PIC X(01) VALUE SPACE.
004300 01  WRK-ATTEMPT-PAIR-X REDEFINES WRK-ATTEMPT-PAIR
004400                                 PIC X(02).
004500 01  WRK-ATHLETE-PAIR.
004600     05  WRK-ATHLETE-CURRENT      PIC 9(04) VALUE ZEROS.
004700     05  WRK-ATHLETE-OWNER        PIC 9(04) VALUE ZEROS.
004800 01  WRK-ATHLETE-PAIR-X REDEFINES WRK-ATHLETE-PAIR
004900                                 PIC X(08).
005000
005100 LINKAGE SECTION.
005200 01  WLCLK-PARM-AREA.
005300     05  WLCLK-CURRENT-ATHLETE    PIC 9(04).
005400     05  WLCLK-CLOCK-OWNER        PIC 9(04).
005500     05  WLCLK-PREVIOUS-LIFTER    PIC 9(04).
005600     05  WLCLK-ATTEMPT-NUMBER     PIC 9(01).
005700     05  WLCLK-TIME-REMAINING     PIC 9(06).
005800     05  WLCLK-ALLOWANCE-OUT      PIC 9(06).
005900
006000*================================================================*
006100 PROCEDURE DIVISION USING WLCLK-PARM-AREA.
006200*================================================================*
006300
006400*----------------------------------------------------------------*
006500*    MAIN LINE - DETERMINE THE MILLISECOND TIME ALLOWANCE
006600*----------------------------------------------------------------*
006700*> cobol-lint CL002 0000-PROCESSAR
006800 0000-PROCESSAR                  SECTION.
006900*----------------------------------------------------------------*
007000     MOVE WLCLK-ATTEMPT-NUMBER    TO WRK-ATTEMPT-NBR
007100     MOVE ZEROS                   TO WLCLK-ALLOWANCE-OUT
007200     MOVE WLCLK-CURRENT-ATHLETE   TO WRK-ATHLETE-CURRENT
007300     MOVE WLCLK-CLOCK-OWNER       TO WRK-ATHLETE-OWNER
007400     IF WLCLK1A-TRACE-ON
007500        DISPLAY 'WLCLK1A - ATHLETE/OWNER: ' WRK-ATHLETE-PAIR-X
007600     END-IF
007700
007800     IF WLCLK-CURRENT-ATHLETE = WLCLK-CLOCK-OWNER
007900        PERFORM 0010-OWNS-CLOCK
008000     ELSE
008100        IF WLCLK-CURRENT-ATHLETE = WLCLK-PREVIOUS-LIFTER
008200           PERFORM 0020-WAS-PREVIOUS-LIFTER
008300        ELSE
008400           PERFORM 0030-ANYONE-ELSE
008500        END-IF
008600     END-IF
008700
008800     PERFORM 9999-FINALIZAR
008900     .
009000*> cobol-lint CL002 0000-end
009100 0000-END.                       EXIT.
009200
009300*----------------------------------------------------------------*
009400*    ATHLETE OWNS THE RUNNING CLOCK - GETS THE TIME REMAINING
009500*    AT THE LAST STOP
009600*----------------------------------------------------------------*
009700*> cobol-lint CL002 0010-OWNS-CLOCK
009800 0010-OWNS-CLOCK                  SECTION.
009900*----------------------------------------------------------------*
010000     MOVE WLCLK-TIME-REMAINING    TO WLCLK-ALLOWANCE-OUT
010100     .
010200*> cobol-lint CL002 0010-end
010300 0010-END.                       EXIT.
010400
010500*----------------------------------------------------------------*
010600*    ATHLETE WAS THE PREVIOUS LIFTER - 60 SECONDS IF SOMEONE
010700*    ELSE NOW OWNS THE CLOCK OR IF THIS IS THE FIRST ATTEMPT,
010800*    OTHERWISE 120 SECONDS
010900*----------------------------------------------------------------*
011000*> cobol-lint CL002 0020-WAS-PREVIOUS-LIFTER
011100 0020-WAS-PREVIOUS-LIFTER         SECTION.
011200*----------------------------------------------------------------*
011300     IF WLCLK-CLOCK-OWNER NOT = WLCLK-CURRENT-ATHLETE
011400        AND WLCLK-CLOCK-OWNER NOT = ZEROS
011500        MOVE WRK-SIXTY-SECONDS    TO WLCLK-ALLOWANCE-OUT
011600     ELSE
011700        IF WLCLK-ATTEMPT-NUMBER = 1
011800           MOVE WRK-SIXTY-SECONDS     TO WLCLK-ALLOWANCE-OUT
011900        ELSE
012000           MOVE WRK-ONE-TWENTY-SECONDS
012100                                      TO WLCLK-ALLOWANCE-OUT
012200        END-IF
012300     END-IF
012400     .
012500*> cobol-lint CL002 0020-end
012600 0020-END.                       EXIT.
012700
012800*----------------------------------------------------------------*
012900*    ANY OTHER ATHLETE - STANDARD 60 SECONDS
013000*----------------------------------------------------------------*
013100*> cobol-lint CL002 0030-ANYONE-ELSE
013200 0030-ANYONE-ELSE                 SECTION.
013300*----------------------------------------------------------------*
013400     MOVE WRK-SIXTY-SECONDS       TO WLCLK-ALLOWANCE-OUT
013500     .
013600*> cobol-lint CL002 0030-end
013700 0030-END.                       EXIT.
013800
013900*----------------------------------------------------------------*
014000*    RETURN TO CALLER
014100*----------------------------------------------------------------*
014200*> cobol-lint CL002 9999-FINALIZAR
014300 9999-FINALIZAR                  SECTION.
014400*----------------------------------------------------------------*
014500     MOVE WLCLK-ALLOWANCE-OUT     TO WRK-ALLOWANCE-DISPLAY
014600     GOBACK
014700     .
014800*> cobol-lint CL002 9999-end
014900 9999-END.                       EXIT.
