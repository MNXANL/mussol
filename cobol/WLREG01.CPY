000100*================================================================*
000200* WLREG01  - REGISTRATION IMPORT RECORD  (REGIN)  LENGTH 130
000300* ORIGINAL. J CASTALDI                         WRITTEN 1988-04-11
000400* REVISED..  D PRINGLE       1991-09-30  ADD REG-LOT-NUMBER
000500* REVISED..  R SEAY          1998-11-02  Y2K - REG-BIRTH REMAINS
000600*                            X(10), NO PACKED-YEAR CHANGE NEEDED
000700*----------------------------------------------------------------*
000800* REG-LAST-NAME     = ATHLETE LAST NAME
000900* REG-FIRST-NAME    = ATHLETE FIRST NAME
001000* REG-GENDER        = 'M', 'F' OR SPACE AT READ TIME
001100* REG-BIRTH         = BIRTH DATE CELL, RAW TEXT AS UPLOADED
001200* REG-TEAM          = TEAM / CLUB CODE
001300* REG-GROUP         = SESSION (GROUP) NAME
001400* REG-LOT-NUMBER    = LOT NUMBER, ZERO = UNASSIGNED
001500* REG-BODY-WEIGHT   = BODY WEIGHT IN KILOGRAMS, 2 DECIMALS
001600* REG-CATEGORY      = CATEGORY NAME, OR LEGACY CODE [MF]?>?NNN
001700*                     (EACH OF THE TWO PREFIX CHARACTERS IS
001800*                     INDEPENDENTLY OPTIONAL - SCANNED LEFT TO
001900*                     RIGHT BY WLCNV1A 0039-SCAN-CATEGORY-CODE,
002000*                     NOT CARVED UP BY FIXED COLUMN HERE)
002100* REG-QUAL-TOTAL    = QUALIFYING TOTAL, KILOGRAMS
002200* REG-SNATCH1-DECL  = SNATCH FIRST DECLARATION, KILOGRAMS
002300* REG-CJ1-DECL      = CLEAN AND JERK FIRST DECLARATION, KILOGRAMS
002400*================================================================*
002500 01  REG-RECORD.
002600     05  REG-LAST-NAME               PIC X(20).
002700     05  REG-FIRST-NAME              PIC X(20).
002800     05  REG-GENDER                  PIC X(01).
002900     05  REG-BIRTH                   PIC X(10).
003000     05  REG-BIRTH-NUMERIC REDEFINES REG-BIRTH
003100                                     PIC 9(10).
003200     05  REG-TEAM                    PIC X(15).
003300     05  REG-GROUP                   PIC X(08).
003400     05  REG-LOT-NUMBER              PIC 9(04).
003500     05  REG-BODY-WEIGHT             PIC 9(03)V9(02).
003600     05  REG-CATEGORY                PIC X(10).
003700     05  REG-QUAL-TOTAL              PIC 9(04).
003800     05  REG-SNATCH1-DECL            PIC S9(04)
003900                                 SIGN IS LEADING SEPARATE.
004000     05  REG-CJ1-DECL                PIC S9(04)
004100                                 SIGN IS LEADING SEPARATE.
004200     05  FILLER                      PIC X(23).
