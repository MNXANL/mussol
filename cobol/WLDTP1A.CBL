000100******************************************************************
000200* PROGRAMADOR: J CASTALDI - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 04/14/1988
000400* DESCRICAO..: BIRTH-DATE CELL PARSING UTILITY
000500* NOME.......: WLDTP1A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WLDTP1A.
000900 AUTHOR.         J CASTALDI.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   04/14/1988.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1988-04-14     JRC     INIT      ORIGINAL CODING - INTERPRETS   CL88JRC 
002000*                                  THE SPREADSHEET BIRTH CELL.
002100* 1989-10-02     DHP     WO-0988   ADDED SERIAL-DAY BRANCH FOR    CL89DHP 
002200*                                  SPREADSHEET EXPORTS.
002300* 1994-02-28     WBK     WO-2630   ADDED ISO YYYY-MM-DD BRANCH.   CL94WBK 
002400* 1996-05-17     LQN     WO-3304   FUTURE-DATE EDIT (WLDTP-FUTR)  CL96LQN 
002500*                                  ADDED AT FEDERATION REQUEST.
002600* 1998-12-03     RSY4K   WO-4475   Y2K REVIEW - YEAR-OF-BIRTH     CL98RSY
002700*                                  WINDOW CONFIRMED 1900-2099.
002800*                                  NO CODE CHANGE REQUIRED.
002900* 2003-07-22     MTS     WO-5120   ADDED FRACTIONAL SERIAL BRANCH CL03MTS
003000*                                  FOR TIME-OF-DAY SPREADSHEET
003100*                                  EXPORTS (NNNNN.NN) - TIME
003200*                                  PORTION DROPPED, DAY KEPT.
003300*----------------------------------------------------------------*
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     UPSI-0 IS WLDTP1A-TRACE-SW
003800         ON STATUS IS WLDTP1A-TRACE-ON
003900         OFF STATUS IS WLDTP1A-TRACE-OFF.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300 01  WRK-CELL-VALUE               PIC 9(10) VALUE ZEROS.
004400 01  WRK-CELL-VALUE-X REDEFINES WRK-CELL-VALUE
004500                                 PIC X(10).
004600 01  WRK-SERIAL-DAYS              PIC 9(07) VALUE ZEROS.
004700 01  WRK-SERIAL-WORK.
004800     05  WRK-SERIAL-YEAR          PIC 9(04) VALUE ZEROS.
004900     05  WRK-SERIAL-MONTH         PIC 9(02) VALUE ZEROS.
005000     05  WRK-SERIAL-DAY           PIC 9(02) VALUE ZEROS.
005100 01  WRK-DAYS-IN-MONTH-TABLE.
005200     05  FILLER PIC 9(02) VALUE 31.
005300     05  FILLER PIC 9(02) VALUE 28.
005400     05  FILLER PIC 9(02) VALUE 31.
005500     05  FILLER PIC 9(02) VALUE 30.
005600     05  FILLER PIC 9(02) VALUE 31.
005700     05  FILLER PIC 9(02) VALUE 30.
005800     05  FILLER PIC 9(02) VALUE 31.
005900     05  FILLER PIC 9(02) VALUE 31.
006000     05  FILLER PIC 9(02) VALUE 30.
006100     05  FILLER PIC 9(02) VALUE 31.
006200     05  FILLER PIC 9(02) VALUE 30.
006300     05  FILLER PIC 9(02) VALUE 31.
006400 01  WRK-DAYS-IN-MONTH REDEFINES WRK-DAYS-IN-MONTH-TABLE.
006500     05  WRK-DIM OCCURS 12 TIMES  PIC 9(02).
006600 77  WRK-MONTH-IDX                PIC 9(02) COMP VALUE ZEROS.
006700 77  WRK-REMAIN-DAYS              PIC 9(05) COMP VALUE ZEROS.
006800 77  WRK-YEAR-DAYS                PIC 9(03) COMP VALUE 365.
006900 77  WRK-LEAP-REM                 PIC 9(02) COMP VALUE ZEROS.
007000 77  WRK-DIVIDE-QUOT              PIC 9(04) COMP VALUE ZEROS.
007100 77  WRK-YEAR-LOOP-SW             PIC X(01) VALUE 'N'.
007200     88  WRK-YEAR-LOOP-DONE           VALUE 'Y'.
007300 01  WRK-TRACE-DATE-DISPLAY       PIC 9(08) VALUE ZEROS.
007400 01  WRK-TRACE-DATE-EDIT REDEFINES WRK-TRACE-DATE-DISPLAY
007500                                 PIC 9(08).
007600 01  WRK-FRAC-SERIAL-SW           PIC X(01) VALUE 'N'.
007700     88  WRK-FRAC-IS-SERIAL           VALUE 'Y'.
007800 01  WRK-FRAC-DELIM-COUNT         PIC 9(02) COMP VALUE ZEROS.
007900 01  WRK-FRAC-INT-PART            PIC X(10) VALUE SPACES.
008000 01  WRK-FRAC-INT-LEN             PIC 9(02) COMP VALUE ZEROS.
008100 01  WRK-FRAC-DEC-PART            PIC X(10) VALUE SPACES.
008200 01  WRK-FRAC-DEC-LEN             PIC 9(02) COMP VALUE ZEROS.
008300
008400 LINKAGE SECTION.
008500 01  WLDTP-PARM-AREA.
008600     05  WLDTP-CELL-IN            PIC X(10).
008700     05  WLDTP-TODAY-YMD          PIC 9(08).
008800     05  WLDTP-BIRTH-DATE-OUT     PIC 9(08).
008900     05  WLDTP-BIRTH-YEAR-OUT     PIC 9(04).
009000     05  WLDTP-RETURN-CODE        PIC X(04).
009100         88  WLDTP-OK                 VALUE SPACES.
009200         88  WLDTP-BAD-DATE            VALUE 'DATE'.
009300         88  WLDTP-FUTURE-DATE         VALUE 'FUTR'.
009400         88  WLDTP-BAD-YOB             VALUE 'YOB '.
009500
009600*================================================================*
009700 PROCEDURE DIVISION USING WLDTP-PARM-AREA.
009800*================================================================*
009900
010000*----------------------------------------------------------------*
010100*    MAIN LINE - CLASSIFY AND CONVERT THE BIRTH CELL
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 0000-PROCESSAR
010400 0000-PROCESSAR                  SECTION.
010500*----------------------------------------------------------------*
010600     MOVE SPACES                 TO WLDTP-RETURN-CODE
010700     MOVE ZEROS                  TO WLDTP-BIRTH-DATE-OUT
010800                                     WLDTP-BIRTH-YEAR-OUT
010900
011000     IF WLDTP-CELL-IN NOT NUMERIC
011100        PERFORM 0025-TEST-FRACTIONAL-SERIAL
011200        IF WRK-FRAC-IS-SERIAL
011300           PERFORM 0020-SPREADSHEET-SERIAL
011400        ELSE
011500           PERFORM 0030-PARSE-ISO-DATE
011600        END-IF
011700     ELSE
011800        MOVE WLDTP-CELL-IN       TO WRK-CELL-VALUE-X
011900        IF WRK-CELL-VALUE < 3000
012000           PERFORM 0010-YEAR-ONLY
012100        ELSE
012200           PERFORM 0020-SPREADSHEET-SERIAL
012300        END-IF
012400     END-IF
012500
012600     IF WLDTP-OK
012700        PERFORM 0040-EDIT-NOT-FUTURE
012800     END-IF
012900
013000     IF WLDTP1A-TRACE-ON
013100        MOVE WLDTP-BIRTH-DATE-OUT TO WRK-TRACE-DATE-DISPLAY
013200        DISPLAY 'WLDTP1A - BIRTH DATE OUT: ' WRK-TRACE-DATE-EDIT
013300     END-IF
013400
013500     PERFORM 9999-FINALIZAR
013600     .
013700*> cobol-lint CL002 0000-end
013800 0000-END.                       EXIT.
013900
014000*----------------------------------------------------------------*
014100*    CELL IS A BARE YEAR OF BIRTH
014200*----------------------------------------------------------------*
014300*> cobol-lint CL002 0010-YEAR-ONLY
014400 0010-YEAR-ONLY                  SECTION.
014500*----------------------------------------------------------------*
014600     IF WRK-CELL-VALUE < 1900 OR WRK-CELL-VALUE > 2099
014700        MOVE 'YOB '               TO WLDTP-RETURN-CODE
014800     ELSE
014900        MOVE WRK-CELL-VALUE       TO WLDTP-BIRTH-YEAR-OUT
015000        COMPUTE WLDTP-BIRTH-DATE-OUT =
015100                (WRK-CELL-VALUE * 10000) + 0101
015200     END-IF
015300     .
015400*> cobol-lint CL002 0010-end
015500 0010-END.                       EXIT.
015600
015700*----------------------------------------------------------------*
015800*    CELL IS A SPREADSHEET SERIAL DAY NUMBER
015900*    DATE = 1900-01-01 PLUS (VALUE - 2) DAYS
016000*    (THE "-2" COMPENSATES FOR THE SPREADSHEET'S FICTITIOUS
016100*    1900-02-29, A QUIRK INHERITED FROM THE UPLOADED FILE.)
016200*----------------------------------------------------------------*
016300*> cobol-lint CL002 0020-SPREADSHEET-SERIAL
016400 0020-SPREADSHEET-SERIAL          SECTION.
016500*----------------------------------------------------------------*
016600     COMPUTE WRK-SERIAL-DAYS = WRK-CELL-VALUE - 2
016700     MOVE 1900                   TO WRK-SERIAL-YEAR
016800     MOVE 'N'                    TO WRK-YEAR-LOOP-SW
016900
017000     PERFORM 0021-ADVANCE-SERIAL-YEARS UNTIL WRK-YEAR-LOOP-DONE
017100
017200     IF WRK-LEAP-REM = 0
017300        MOVE 29                  TO WRK-DIM(2)
017400     ELSE
017500        MOVE 28                  TO WRK-DIM(2)
017600     END-IF
017700
017800     MOVE WRK-SERIAL-DAYS         TO WRK-REMAIN-DAYS
017900     PERFORM 0022-ADVANCE-SERIAL-MONTHS
018000         VARYING WRK-MONTH-IDX FROM 1 BY 1
018100         UNTIL WRK-MONTH-IDX > 12
018200            OR WRK-REMAIN-DAYS <= WRK-DIM(WRK-MONTH-IDX)
018300
018400     COMPUTE WRK-SERIAL-DAY = WRK-REMAIN-DAYS + 1
018500     MOVE WRK-MONTH-IDX           TO WRK-SERIAL-MONTH
018600     COMPUTE WLDTP-BIRTH-DATE-OUT =
018700             (WRK-SERIAL-YEAR * 10000) +
018800             (WRK-MONTH-IDX * 100) + WRK-SERIAL-DAY
018900     MOVE WRK-SERIAL-YEAR         TO WLDTP-BIRTH-YEAR-OUT
019000     .
019100*> cobol-lint CL002 0020-end
019200 0020-END.                       EXIT.
019300
019400*----------------------------------------------------------------*
019500*    SUBTRACT A FULL YEAR'S DAYS WHILE THE REMAINDER IS LARGE
019600*----------------------------------------------------------------*
019700*> cobol-lint CL002 0021-ADVANCE-SERIAL-YEARS
019800 0021-ADVANCE-SERIAL-YEARS        SECTION.
019900*----------------------------------------------------------------*
020000     DIVIDE WRK-SERIAL-YEAR BY 4 GIVING WRK-DIVIDE-QUOT
020100                                  REMAINDER WRK-LEAP-REM
020200     IF WRK-LEAP-REM = 0
020300        MOVE 366                 TO WRK-YEAR-DAYS
020400     ELSE
020500        MOVE 365                 TO WRK-YEAR-DAYS
020600     END-IF
020700
020800     IF WRK-SERIAL-DAYS < WRK-YEAR-DAYS
020900        MOVE 'Y'                  TO WRK-YEAR-LOOP-SW
021000     ELSE
021100        SUBTRACT WRK-YEAR-DAYS    FROM WRK-SERIAL-DAYS
021200        ADD 1                     TO WRK-SERIAL-YEAR
021300     END-IF
021400     .
021500*> cobol-lint CL002 0021-end
021600 0021-END.                       EXIT.
021700
021800*----------------------------------------------------------------*
021900*    ADVANCE THROUGH MONTHS WITHIN THE TARGET YEAR
022000*----------------------------------------------------------------*
022100*> cobol-lint CL002 0022-ADVANCE-SERIAL-MONTHS
022200 0022-ADVANCE-SERIAL-MONTHS       SECTION.
022300*----------------------------------------------------------------*
022400     SUBTRACT WRK-DIM(WRK-MONTH-IDX) FROM WRK-REMAIN-DAYS
022500     .
022600*> cobol-lint CL002 0022-end
022700 0022-END.                       EXIT.
022800
022900*----------------------------------------------------------------*
023000*    CELL IS A FRACTIONAL DAY-AND-TIME SERIAL, E.G. 33520.75,
023100*    AS EXPORTED BY SPREADSHEETS THAT CARRY A TIME-OF-DAY
023200*    FRACTION ALONG WITH THE DAY SERIAL.  THE FRACTION IS
023300*    CLOCK TIME, NOT PART OF THE CALENDAR DAY, SO IT IS
023400*    TRUNCATED AND ONLY THE WHOLE-DAY PORTION IS KEPT.
023500*----------------------------------------------------------------*
023600*> cobol-lint CL002 0025-TEST-FRACTIONAL-SERIAL
023700 0025-TEST-FRACTIONAL-SERIAL      SECTION.
023800*----------------------------------------------------------------*
023900     MOVE 'N'                     TO WRK-FRAC-SERIAL-SW
024000     MOVE ZEROS                   TO WRK-FRAC-DELIM-COUNT
024100     INSPECT WLDTP-CELL-IN TALLYING WRK-FRAC-DELIM-COUNT
024200             FOR ALL '.'
024300
024400     IF WRK-FRAC-DELIM-COUNT = 1
024500        MOVE SPACES               TO WRK-FRAC-INT-PART
024600                                      WRK-FRAC-DEC-PART
024700        MOVE ZEROS                TO WRK-FRAC-INT-LEN
024800                                      WRK-FRAC-DEC-LEN
024900        UNSTRING WLDTP-CELL-IN DELIMITED BY '.'
025000            INTO WRK-FRAC-INT-PART COUNT IN WRK-FRAC-INT-LEN
025100                 WRK-FRAC-DEC-PART COUNT IN WRK-FRAC-DEC-LEN
025200        END-UNSTRING
025300
025400        IF WRK-FRAC-INT-LEN > 0 AND WRK-FRAC-DEC-LEN > 0
025500           AND WRK-FRAC-INT-PART(1:WRK-FRAC-INT-LEN) IS NUMERIC
025600           AND WRK-FRAC-DEC-PART(1:WRK-FRAC-DEC-LEN) IS NUMERIC
025700           MOVE WRK-FRAC-INT-PART(1:WRK-FRAC-INT-LEN)
025800                                  TO WRK-CELL-VALUE
025900           MOVE 'Y'               TO WRK-FRAC-SERIAL-SW
026000        END-IF
026100     END-IF
026200     .
026300*> cobol-lint CL002 0025-end
026400 0025-END.                       EXIT.
026500
026600*----------------------------------------------------------------*
026700*    CELL MUST PARSE AS ISO YYYY-MM-DD
026800*----------------------------------------------------------------*
026900*> cobol-lint CL002 0030-PARSE-ISO-DATE
027000 0030-PARSE-ISO-DATE              SECTION.
027100*----------------------------------------------------------------*
027200     IF WLDTP-CELL-IN(5:1) = '-' AND WLDTP-CELL-IN(8:1) = '-'
027300        AND WLDTP-CELL-IN(1:4) IS NUMERIC
027400        AND WLDTP-CELL-IN(6:2) IS NUMERIC
027500        AND WLDTP-CELL-IN(9:2) IS NUMERIC
027600        MOVE WLDTP-CELL-IN(1:4)   TO WLDTP-BIRTH-YEAR-OUT
027700        STRING WLDTP-CELL-IN(1:4) WLDTP-CELL-IN(6:2)
027800               WLDTP-CELL-IN(9:2)
027900               DELIMITED BY SIZE INTO WLDTP-BIRTH-DATE-OUT
028000     ELSE
028100        MOVE 'DATE'               TO WLDTP-RETURN-CODE
028200     END-IF
028300     .
028400*> cobol-lint CL002 0030-end
028500 0030-END.                       EXIT.
028600
028700*----------------------------------------------------------------*
028800*    BIRTH DATE MUST NOT BE AFTER TODAY
028900*----------------------------------------------------------------*
029000*> cobol-lint CL002 0040-EDIT-NOT-FUTURE
029100 0040-EDIT-NOT-FUTURE             SECTION.
029200*----------------------------------------------------------------*
029300     IF WLDTP-BIRTH-DATE-OUT > WLDTP-TODAY-YMD
029400        MOVE 'FUTR'               TO WLDTP-RETURN-CODE
029500     END-IF
029600     .
029700*> cobol-lint CL002 0040-end
029800 0040-END.                       EXIT.
029900
030000*----------------------------------------------------------------*
030100*    RETURN TO CALLER
030200*----------------------------------------------------------------*
030300*> cobol-lint CL002 9999-FINALIZAR
030400 9999-FINALIZAR                  SECTION.
030500*----------------------------------------------------------------*
030600     GOBACK
030700     .
030800*> cobol-lint CL002 9999-end
030900 9999-END.                       EXIT.
