000100******************************************************************
000200* PROGRAMADOR: D PRINGLE - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 05/09/1989
000400* DESCRICAO..: STARTING-TOTALS ("20 KG RULE") VALIDATOR
000500* NOME.......: WL20K1A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WL20K1A.
000900 AUTHOR.         D PRINGLE.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   05/09/1989.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1989-05-09     DHP     INIT      ORIGINAL CODING - FEDERATION   CL89DHP 
002000*                                  "20 KG RULE" FOR STARTING
002100*                                  DECLARATIONS.
002200* 1992-11-20     WBK     WO-1985   CLARIFIED: RULE NOT CHECKED    CL92WBK 
002300*                                  WHEN QUALIFYING TOTAL IS ZERO.
002400*----------------------------------------------------------------*
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SPECIAL-NAMES.
002800     UPSI-0 IS WL20K1A-TRACE-SW
002900         ON STATUS IS WL20K1A-TRACE-ON
003000         OFF STATUS IS WL20K1A-TRACE-OFF.
003100
003200 DATA DIVISION.
003300 WORKING-STORAGE SECTION.
003400 77  WRK-COMBINED-DECL            PIC S9(05) COMP VALUE ZEROS.
003500 77  WRK-MISSING-AMOUNT           PIC S9(05) COMP VALUE ZEROS.
003600 01  WRK-MISSING-DISPLAY          PIC S9(05) VALUE ZEROS.
003700 01  WRK-MISSING-EDIT REDEFINES WRK-MISSING-DISPLAY
003800                                 PIC S9(05).
003900 01  WRK-QUAL-TOTAL-WORK          PIC 9(04) VALUE ZEROS.
004000 01  WRK-QUAL-TOTAL-PARTS REDEFINES WRK-QUAL-TOTAL-WORK.
004100     05  WRK-QUAL-TOTAL-HUNDREDS   PIC 9(02).
004200     05  WRK-QUAL-TOTAL-TENS-ONES  PIC 9(02).
004300 01  WRK-DECL-PAIR.
004400     05  WRK-DECL-SNATCH           PIC S9(04) VALUE ZEROS.
004500     05  WRK-DECL-CJ               PIC S9(04) VALUE ZEROS.
004600 01  WRK-DECL-PAIR-ALT REDEFINES WRK-DECL-PAIR.
004700     05  WRK-DECL-COMBINED-X       PIC X(08).
004800
004900 LINKAGE SECTION.
005000 01  WL20K-PARM-AREA.
005100     05  WL20K-SNATCH-DECL        PIC S9(04).
005200     05  WL20K-CJ-DECL            PIC S9(04).
005300     05  WL20K-QUAL-TOTAL         PIC 9(04).
005400     05  WL20K-RETURN-CODE        PIC X(04).
005500         88  WL20K-OK                 VALUE SPACES.
005600         88  WL20K-VIOLATION          VALUE 'R20K'.
005700
005800*================================================================*
005900 PROCEDURE DIVISION USING WL20K-PARM-AREA.
006000*================================================================*
006100
006200*----------------------------------------------------------------*
006300*    MAIN LINE - APPLY THE STARTING-TOTALS RULE
006400*----------------------------------------------------------------*
006500*> cobol-lint CL002 0000-PROCESSAR
006600 0000-PROCESSAR                  SECTION.
006700*----------------------------------------------------------------*
006800     MOVE SPACES                 TO WL20K-RETURN-CODE
006900     COMPUTE WRK-COMBINED-DECL =
007000             WL20K-SNATCH-DECL + WL20K-CJ-DECL
007100
007200     IF WL20K-QUAL-TOTAL = 0 OR WRK-COMBINED-DECL = 0
007300        GO TO 9999-FINALIZAR
007400     END-IF
007500
007600     PERFORM 0010-TEST-MISSING-AMOUNT
007700     PERFORM 9999-FINALIZAR
007800     .
007900*> cobol-lint CL002 0000-end
008000 0000-END.                       EXIT.
008100
008200*----------------------------------------------------------------*
008300*    MISSING = QUAL TOTAL - 20 - (SNATCH + CJ DECLARATIONS)
008400*----------------------------------------------------------------*
008500*> cobol-lint CL002 0010-TEST-MISSING-AMOUNT
008600 0010-TEST-MISSING-AMOUNT         SECTION.
008700*----------------------------------------------------------------*
008800     MOVE WL20K-QUAL-TOTAL        TO WRK-QUAL-TOTAL-WORK
008900     MOVE WL20K-SNATCH-DECL       TO WRK-DECL-SNATCH
009000     MOVE WL20K-CJ-DECL           TO WRK-DECL-CJ
009100     COMPUTE WRK-MISSING-AMOUNT =
009200             WL20K-QUAL-TOTAL - 20 - WRK-COMBINED-DECL
009300     MOVE WRK-MISSING-AMOUNT      TO WRK-MISSING-DISPLAY
009400     IF WL20K1A-TRACE-ON
009500        DISPLAY 'WL20K1A - DECL PAIR: ' WRK-DECL-COMBINED-X
009600                 ' MISSING: ' WRK-MISSING-EDIT
009700     END-IF
009800
009900     IF WRK-MISSING-AMOUNT > 0
010000        MOVE 'R20K'               TO WL20K-RETURN-CODE
010100     END-IF
010200     .
010300*> cobol-lint CL002 0010-end
010400 0010-END.                       EXIT.
010500
010600*----------------------------------------------------------------*
010700*    RETURN TO CALLER
010800*----------------------------------------------------------------*
010900*> cobol-lint CL002 9999-FINALIZAR
011000 9999-FINALIZAR                  SECTION.
011100*----------------------------------------------------------------*
011200     GOBACK
011300     .
011400*> cobol-lint CL002 9999-end
011500 9999-END.                       EXIT.
