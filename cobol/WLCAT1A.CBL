000100******************************************************************
000200* PROGRAMADOR: J CASTALDI - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 04/18/1988
000400* DESCRICAO..: CATEGORY TABLE LOAD / ELIGIBILITY SEARCH ENGINE
000500* NOME.......: WLCAT1A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WLCAT1A.
000900 AUTHOR.         J CASTALDI.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   04/18/1988.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1988-04-18     JRC     INIT      ORIGINAL CODING - LOADS        CL88JRC 
002000*                                  CATTAB AND SEARCHES FOR
002100*                                  ELIGIBLE CATEGORIES.
002200* 1990-02-06     DHP     WO-1148   RAISED TABLE CAPACITY TO 60    CL90DHP 
002300*                                  ENTRIES - FEDERATION ADDED
002400*                                  MASTERS SUB-CATEGORIES.
002500* 1995-08-21     WBK     WO-2890   ADDED LEGACY CODE PATTERN      CL95WBK 
002600*                                  MATCH [MF]?>?NNN FOR OLDER
002700*                                  REGISTRATION SPREADSHEETS.
002800* 1997-03-11     LQN     WO-3702   BEST-MATCH NOW TAKES FIRST     CL97LQN 
002900*                                  ELIGIBLE TABLE ENTRY IN TABLE
003000*                                  ORDER, PER RULES COMMITTEE.
003100*----------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     UPSI-0 IS WLCAT1A-TRACE-SW
003600         ON STATUS IS WLCAT1A-TRACE-ON
003700         OFF STATUS IS WLCAT1A-TRACE-OFF.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT CATTAB-FILE ASSIGN TO CATTAB
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS WRK-CATTAB-STATUS.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  CATTAB-FILE.
004700 01  CATTAB-RECORD.
004800     05  FILLER                  PIC X(40).
004900 01  CATTAB-RECORD-ALT REDEFINES CATTAB-RECORD.
005000     05  CATTAB-ALT-CODE         PIC X(10).
005100     05  FILLER                  PIC X(30).
005200
005300 WORKING-STORAGE SECTION.
005400 01  WRK-CATTAB-STATUS           PIC X(02) VALUE ZEROS.
005500     88  WRK-CATTAB-OK               VALUE '00'.
005600     88  WRK-CATTAB-EOF              VALUE '10'.
005700 01  WRK-LOADED-SW               PIC X(01) VALUE 'N'.
005800     88  WRK-TABLE-LOADED            VALUE 'Y'.
005900 01  WRK-FOUND-SW                 PIC X(01) VALUE 'N'.
006000     88  WRK-ENTRY-FOUND              VALUE 'Y'.
006100 01  WRK-TRACE-AGE-BW.
006200     05  WRK-TRACE-AGE            PIC 9(03) VALUE ZEROS.
006300     05  WRK-TRACE-BW             PIC 9(03)V9(02) VALUE ZEROS.
006400 01  WRK-TRACE-AGE-BW-X REDEFINES WRK-TRACE-AGE-BW
006500                                 PIC X(06).
006600
006700 LINKAGE SECTION.
006800 COPY WLCAT01.
006900 01  WLCAT-SEARCH-PARMS.
007000     05  WLCAT-SRCH-GENDER        PIC X(01).
007100     05  WLCAT-SRCH-AGE           PIC 9(03).
007200     05  WLCAT-SRCH-BW            PIC 9(03)V9(02).
007300     05  WLCAT-SRCH-QUAL-TOTAL    PIC 9(04).
007400     05  WLCAT-SRCH-CODE          PIC X(10).
007500     05  WLCAT-SRCH-MODE          PIC X(01).
007600         88  WLCAT-MODE-BY-CODE       VALUE 'C'.
007700         88  WLCAT-MODE-BY-MATCH      VALUE 'M'.
007800     05  WLCAT-BEST-CODE          PIC X(10).
007900     05  WLCAT-BEST-GENDER        PIC X(01).
008000     05  WLCAT-BEST-AGE-MIN       PIC 9(03).
008100     05  WLCAT-BEST-AGE-MAX       PIC 9(03).
008200     05  WLCAT-BEST-BW-MIN        PIC 9(03)V9(02).
008300     05  WLCAT-BEST-BW-MAX        PIC 9(03)V9(02).
008400     05  WLCAT-RETURN-CODE        PIC X(04).
008500         88  WLCAT-OK                 VALUE SPACES.
008600         88  WLCAT-NOT-FOUND-CODE     VALUE 'CNAM'.
008700         88  WLCAT-NOT-FOUND-MATCH    VALUE 'CNOF'.
008800
008900*================================================================*
009000 PROCEDURE DIVISION USING WLCAT-SEARCH-PARMS.
009100*================================================================*
009200
009300*----------------------------------------------------------------*
009400*    MAIN LINE - LOAD TABLE ONCE, THEN SERVICE ONE SEARCH
009500*----------------------------------------------------------------*
009600*> cobol-lint CL002 0000-PROCESSAR
009700 0000-PROCESSAR                  SECTION.
009800*----------------------------------------------------------------*
009900     IF NOT WRK-TABLE-LOADED
010000        PERFORM 0010-LOAD-CATEGORY-TABLE
010100     END-IF
010200
010300     MOVE SPACES                 TO WLCAT-RETURN-CODE
010400     MOVE SPACES                 TO WLCAT-BEST-CODE
010500     IF WLCAT-MODE-BY-CODE
010600        PERFORM 0020-SEARCH-BY-CODE
010700     ELSE
010800        PERFORM 0030-SEARCH-BEST-MATCH
010900     END-IF
011000
011100     PERFORM 9999-FINALIZAR
011200     .
011300*> cobol-lint CL002 0000-end
011400 0000-END.                       EXIT.
011500
011600*----------------------------------------------------------------*
011700*    LOAD THE SORTED CATEGORY TABLE FROM CATTAB
011800*----------------------------------------------------------------*
011900*> cobol-lint CL002 0010-LOAD-CATEGORY-TABLE
012000 0010-LOAD-CATEGORY-TABLE         SECTION.
012100*----------------------------------------------------------------*
012200     MOVE ZEROS                  TO WLCAT-ENTRY-COUNT
012300     OPEN INPUT CATTAB-FILE
012400     PERFORM 0011-READ-CATTAB
012500     CLOSE CATTAB-FILE
012600     SET WRK-TABLE-LOADED         TO TRUE
012700     .
012800*> cobol-lint CL002 0010-end
012900 0010-END.                       EXIT.
013000
013100*----------------------------------------------------------------*
013200*    READ CATTAB AND LOOP BACK UNTIL EOF - SAME READ-AND-BRANCH
013300*    HABIT AS THE OLD SORT MODULE'S TABLE-BUILD LOOP
013400*----------------------------------------------------------------*
013500*> cobol-lint CL002 0011-READ-CATTAB
013600 0011-READ-CATTAB                SECTION.
013700*----------------------------------------------------------------*
013800     READ CATTAB-FILE INTO CAT-RECORD
013900         AT END SET WRK-CATTAB-EOF TO TRUE
014000     END-READ
014100     IF WRK-CATTAB-EOF
014200        GO TO 0011-END
014300     END-IF
014400     PERFORM 0012-ADD-TABLE-ENTRY
014500     GO TO 0011-READ-CATTAB
014600     .
014700*> cobol-lint CL002 0011-end
014800 0011-END.                       EXIT.
014900
015000*> cobol-lint CL002 0012-ADD-TABLE-ENTRY
015100 0012-ADD-TABLE-ENTRY            SECTION.
015200*----------------------------------------------------------------*
015300     ADD 1                       TO WLCAT-ENTRY-COUNT
015400     MOVE CAT-CODE          TO WLCAT-CODE(WLCAT-ENTRY-COUNT)
015500     MOVE CAT-GENDER        TO WLCAT-GENDER(WLCAT-ENTRY-COUNT)
015600     MOVE CAT-AGE-MIN       TO WLCAT-AGE-MIN(WLCAT-ENTRY-COUNT)
015700     MOVE CAT-AGE-MAX       TO WLCAT-AGE-MAX(WLCAT-ENTRY-COUNT)
015800     MOVE CAT-BW-MIN        TO WLCAT-BW-MIN(WLCAT-ENTRY-COUNT)
015900     MOVE CAT-BW-MAX        TO WLCAT-BW-MAX(WLCAT-ENTRY-COUNT)
016000     MOVE CAT-QUAL-TOTAL    TO WLCAT-QUAL-TOTAL(WLCAT-ENTRY-COUNT)
016100     .
016200*> cobol-lint CL002 0012-end
016300 0012-END.                       EXIT.
016400
016500*----------------------------------------------------------------*
016600*    LOOK UP AN EXPLICIT CATEGORY NAME - BINARY SEARCH
016700*    ON THE ASCENDING-KEY TABLE BUILT ABOVE
016800*----------------------------------------------------------------*
016900*> cobol-lint CL002 0020-SEARCH-BY-CODE
017000 0020-SEARCH-BY-CODE              SECTION.
017100*----------------------------------------------------------------*
017200     SEARCH ALL WLCAT-ENTRY
017300         AT END
017400            MOVE 'CNAM'           TO WLCAT-RETURN-CODE
017500         WHEN WLCAT-CODE(WLCAT-IDX) = WLCAT-SRCH-CODE
017600            PERFORM 0040-MOVE-TABLE-ENTRY-OUT
017700            IF WLCAT-BEST-GENDER NOT = WLCAT-SRCH-GENDER
017800               AND WLCAT-SRCH-GENDER NOT = SPACE
017900               MOVE 'GMIS'        TO WLCAT-RETURN-CODE
018000            END-IF
018100     END-SEARCH
018200     .
018300*> cobol-lint CL002 0020-end
018400 0020-END.                       EXIT.
018500
018600*----------------------------------------------------------------*
018700*    FIND THE FIRST TABLE ENTRY (IN TABLE ORDER) WHOSE GENDER,
018800*    AGE RANGE AND BODY-WEIGHT RANGE MATCH, FOR THE LEGACY
018900*    CODE PATTERN OR FOR ELIGIBILITY-LIST BUILDING
019000*----------------------------------------------------------------*
019100*> cobol-lint CL002 0030-SEARCH-BEST-MATCH
019200 0030-SEARCH-BEST-MATCH           SECTION.
019300*----------------------------------------------------------------*
019400     MOVE 'N'                    TO WRK-FOUND-SW
019500     MOVE WLCAT-SRCH-AGE          TO WRK-TRACE-AGE
019600     MOVE WLCAT-SRCH-BW           TO WRK-TRACE-BW
019700     IF WLCAT1A-TRACE-ON
019800        DISPLAY 'WLCAT1A - SEARCH AGE/BW: ' WRK-TRACE-AGE-BW-X
019900     END-IF
020000     PERFORM 0031-TEST-ONE-ENTRY
020100         VARYING WLCAT-IDX FROM 1 BY 1
020200         UNTIL WLCAT-IDX > WLCAT-ENTRY-COUNT
020300            OR WRK-ENTRY-FOUND
020400
020500     IF NOT WRK-ENTRY-FOUND
020600        MOVE 'CNOF'               TO WLCAT-RETURN-CODE
020700     END-IF
020800     .
020900*> cobol-lint CL002 0030-end
021000 0030-END.                       EXIT.
021100
021200*> cobol-lint CL002 0031-TEST-ONE-ENTRY
021300 0031-TEST-ONE-ENTRY              SECTION.
021400*----------------------------------------------------------------*
021500     IF WLCAT-GENDER(WLCAT-IDX) = WLCAT-SRCH-GENDER
021600        AND WLCAT-SRCH-AGE >= WLCAT-AGE-MIN(WLCAT-IDX)
021700        AND WLCAT-SRCH-AGE <= WLCAT-AGE-MAX(WLCAT-IDX)
021800        AND WLCAT-SRCH-BW  >  WLCAT-BW-MIN(WLCAT-IDX)
021900        AND WLCAT-SRCH-BW  <= WLCAT-BW-MAX(WLCAT-IDX)
022000        AND WLCAT-SRCH-QUAL-TOTAL >=
022100                WLCAT-QUAL-TOTAL(WLCAT-IDX)
022200        SET WRK-ENTRY-FOUND        TO TRUE
022300        PERFORM 0040-MOVE-TABLE-ENTRY-OUT
022400     END-IF
022500     .
022600*> cobol-lint CL002 0031-end
022700 0031-END.                       EXIT.
022800
022900*----------------------------------------------------------------*
023000*    MOVE THE CURRENTLY-INDEXED TABLE ENTRY TO THE CALLER'S
023100*    BEST-MATCH FIELDS
023200*----------------------------------------------------------------*
023300*> cobol-lint CL002 0040-MOVE-TABLE-ENTRY-OUT
023400 0040-MOVE-TABLE-ENTRY-OUT        SECTION.
023500*----------------------------------------------------------------*
023600     MOVE WLCAT-CODE(WLCAT-IDX)    TO WLCAT-BEST-CODE
023700     MOVE WLCAT-GENDER(WLCAT-IDX)  TO WLCAT-BEST-GENDER
023800     MOVE WLCAT-AGE-MIN(WLCAT-IDX) TO WLCAT-BEST-AGE-MIN
023900     MOVE WLCAT-AGE-MAX(WLCAT-IDX) TO WLCAT-BEST-AGE-MAX
024000     MOVE WLCAT-BW-MIN(WLCAT-IDX)  TO WLCAT-BEST-BW-MIN
024100     MOVE WLCAT-BW-MAX(WLCAT-IDX)  TO WLCAT-BEST-BW-MAX
024200     .
024300*> cobol-lint CL002 0040-end
024400 0040-END.                       EXIT.
024500
024600*----------------------------------------------------------------*
024700*    RETURN TO CALLER
024800*----------------------------------------------------------------*
024900*> cobol-lint CL002 9999-FINALIZAR
025000 9999-FINALIZAR                  SECTION.
025100*----------------------------------------------------------------*
025200     GOBACK
025300     .
025400*> cobol-lint CL002 9999-end
025500 9999-END.                       EXIT.
