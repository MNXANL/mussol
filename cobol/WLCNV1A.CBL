000100******************************************************************
000200* PROGRAMADOR: J CASTALDI - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 04/25/1988
000400* DESCRICAO..: REGISTRATION FIELD CONVERSION / EDIT MODULE
000500* NOME.......: WLCNV1A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WLCNV1A.
000900 AUTHOR.         J CASTALDI.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   04/25/1988.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1988-04-25     JRC     INIT      ORIGINAL CODING - EDITS ONE    CL88JRC 
002000*                                  REGISTRATION ROW AND BUILDS
002100*                                  THE VALIDATED ATHLETE RECORD.
002200* 1990-03-19     DHP     WO-1161   ADDED LEGACY CATEGORY CODE     CL90DHP 
002300*                                  PARSING (GENDER LETTER, '>'
002400*                                  OVER-WEIGHT MARKER).
002500* 1993-06-14     WBK     WO-2201   ADDED ATH-ERROR-CODE TO THE    CL93WBK 
002600*                                  OUTPUT RECORD; FIRST ERROR
002700*                                  FOUND NOW WINS, REMAINING
002800*                                  EDITS SKIPPED.
002900* 1996-05-17     LQN     WO-3304   CALLS WLDTP1A FOR THE FUTURE-  CL96LQN 
003000*                                  BIRTH-DATE EDIT (WLDTP-FUTR).
003100* 1998-12-03     RSY4K   WO-4475   Y2K REVIEW - NO PACKED OR      CL98RSY 
003200*                                  2-DIGIT YEAR FIELDS IN THIS
003300*                                  MODULE. NO CODE CHANGE
003400*                                  REQUIRED.
003500*----------------------------------------------------------------*
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     UPSI-0 IS WLCNV1A-TRACE-SW
004000         ON STATUS IS WLCNV1A-TRACE-ON
004100         OFF STATUS IS WLCNV1A-TRACE-OFF.
004200
004300 DATA DIVISION.
004400 WORKING-STORAGE SECTION.
004500 01  WRK-ERROR-SW                 PIC X(01) VALUE 'N'.
004600     88  WRK-HAS-ERROR                VALUE 'Y'.
004700 01  WRK-GENDER-UPPER             PIC X(01) VALUE SPACE.
004800 01  WRK-DTP-PARMS.
004900     05  WRK-DTP-CELL-IN          PIC X(10).
005000     05  WRK-DTP-TODAY-YMD        PIC 9(08).
005100     05  WRK-DTP-BIRTH-DATE-OUT   PIC 9(08).
005200     05  WRK-DTP-BIRTH-YEAR-OUT   PIC 9(04).
005300     05  WRK-DTP-RETURN-CODE      PIC X(04).
005400 01  WRK-AGE-WORK                 PIC S9(05) COMP VALUE ZEROS.
005500 01  WRK-AGE-DISPLAY               PIC 9(03) VALUE ZEROS.
005600 01  WRK-AGE-EDIT REDEFINES WRK-AGE-DISPLAY
005700                                 PIC 9(03).
005800 01  WRK-LEGACY-BW                PIC 9(03)V9(02) VALUE ZEROS.
005900 01  WRK-LEGACY-AGE               PIC 9(03) VALUE ZEROS.
006000 01  WRK-LEGACY-DIGITS-9          PIC 9(08) VALUE ZEROS.
006100*    LEFT-TO-RIGHT SCAN WORK AREA FOR THE LEGACY CATEGORY CODE -
006200*    GENDER LETTER AND '>' MARKER ARE EACH INDEPENDENTLY
006300*    OPTIONAL, SO THE DIGIT RUN CAN START AT BYTE 1, 2 OR 3
006400 01  WRK-CAT-SCAN-START           PIC 9(02) COMP VALUE 1.
006500 01  WRK-CAT-SCAN-LEN             PIC 9(02) COMP VALUE ZEROS.
006600 01  WRK-CAT-GENDER-CHAR          PIC X(01) VALUE SPACE.
006700 01  WRK-CAT-OVER-CHAR            PIC X(01) VALUE SPACE.
006800 01  WRK-CAT-DIGIT-COUNT          PIC 9(02) COMP VALUE ZEROS.
006900 01  WRK-CAT-DIGITS-RAW           PIC X(08) VALUE SPACES.
007000 01  WRK-CAT-DIGITS-NUM REDEFINES WRK-CAT-DIGITS-RAW
007100                                 PIC 9(08).
007200 01  WRK-CAT-IS-LEGACY-SW         PIC X(01) VALUE 'N'.
007300     88  WRK-CAT-IS-LEGACY           VALUE 'Y'.
007400
007500 01  WLCAT-SEARCH-PARMS.
007600     05  WLCAT-SRCH-GENDER        PIC X(01).
007700     05  WLCAT-SRCH-AGE           PIC 9(03).
007800     05  WLCAT-SRCH-BW            PIC 9(03)V9(02).
007900     05  WLCAT-SRCH-QUAL-TOTAL    PIC 9(04).
008000     05  WLCAT-SRCH-CODE          PIC X(10).
008100     05  WLCAT-SRCH-MODE          PIC X(01).
008200         88  WLCAT-MODE-BY-CODE       VALUE 'C'.
008300         88  WLCAT-MODE-BY-MATCH      VALUE 'M'.
008400     05  WLCAT-BEST-CODE          PIC X(10).
008500     05  WLCAT-BEST-GENDER        PIC X(01).
008600     05  WLCAT-BEST-AGE-MIN       PIC 9(03).
008700     05  WLCAT-BEST-AGE-MAX       PIC 9(03).
008800     05  WLCAT-BEST-BW-MIN        PIC 9(03)V9(02).
008900     05  WLCAT-BEST-BW-MAX        PIC 9(03)V9(02).
009000     05  WLCAT-RETURN-CODE        PIC X(04).
009100         88  WLCAT-OK                 VALUE SPACES.
009200         88  WLCAT-NOT-FOUND-CODE     VALUE 'CNAM'.
009300         88  WLCAT-NOT-FOUND-MATCH    VALUE 'CNOF'.
009400 01  WL20K-PARM-AREA.
009500     05  WL20K-SNATCH-DECL        PIC S9(04).
009600     05  WL20K-CJ-DECL            PIC S9(04).
009700     05  WL20K-QUAL-TOTAL         PIC 9(04).
009800     05  WL20K-RETURN-CODE        PIC X(04).
009900         88  WL20K-OK                 VALUE SPACES.
010000         88  WL20K-VIOLATION          VALUE 'R20K'.
010100
010200 LINKAGE SECTION.
010300 COPY WLDAT01.
010400 COPY WLREG01.
010500 COPY WLATH01.
010600
010700*================================================================*
010800 PROCEDURE DIVISION USING WLDAT01-WORK-AREA
010900                           REG-RECORD
011000                           ATH-RECORD.
011100*================================================================*
011200
011300*----------------------------------------------------------------*
011400*    MAIN LINE - EDIT ONE REGISTRATION ROW FIELD BY FIELD,
011500*    STOPPING AT THE FIRST REJECT CODE FOUND
011600*----------------------------------------------------------------*
011700*> cobol-lint CL002 0000-PROCESSAR
011800 0000-PROCESSAR                  SECTION.
011900*----------------------------------------------------------------*
012000     PERFORM 0005-INITIALIZE-ATHLETE-RECORD
012100     MOVE 'N'                    TO WRK-ERROR-SW
012200
012300     PERFORM 0010-EDIT-GENDER
012400     IF NOT WRK-HAS-ERROR
012500        PERFORM 0020-EDIT-BIRTH-DATE
012600     END-IF
012700     IF NOT WRK-HAS-ERROR
012800        PERFORM 0030-EDIT-BODY-WEIGHT
012900     END-IF
013000     IF NOT WRK-HAS-ERROR
013100        PERFORM 0040-EDIT-CATEGORY
013200     END-IF
013300     IF NOT WRK-HAS-ERROR
013400        PERFORM 0050-EDIT-STARTING-TOTALS
013500     END-IF
013600
013700     IF WRK-HAS-ERROR
013800        MOVE 'E'                  TO ATH-STATUS
013900     ELSE
014000        MOVE 'V'                  TO ATH-STATUS
014100        MOVE SPACES               TO ATH-ERROR-CODE
014200     END-IF
014300     IF WLCNV1A-TRACE-ON
014400        DISPLAY 'WLCNV1A - ' ATH-LAST-NAME
014500                 ' STATUS ' ATH-STATUS
014600                 ' ERROR ' ATH-ERROR-CODE
014700     END-IF
014800
014900     PERFORM 9999-FINALIZAR
015000     .
015100*> cobol-lint CL002 0000-end
015200 0000-END.                       EXIT.
015300
015400*----------------------------------------------------------------*
015500*    COPY THE RAW FIELDS FORWARD INTO THE ATHLETE RECORD
015600*----------------------------------------------------------------*
015700*> cobol-lint CL002 0005-INITIALIZE-ATHLETE-RECORD
015800 0005-INITIALIZE-ATHLETE-RECORD   SECTION.
015900*----------------------------------------------------------------*
016000     MOVE REG-LAST-NAME           TO ATH-LAST-NAME
016100     MOVE REG-FIRST-NAME          TO ATH-FIRST-NAME
016200     MOVE REG-GENDER              TO ATH-GENDER
016300     MOVE REG-BIRTH               TO ATH-BIRTH-CELL
016400     MOVE REG-TEAM                TO ATH-TEAM
016500     MOVE REG-GROUP               TO ATH-GROUP
016600     MOVE REG-LOT-NUMBER          TO ATH-LOT-NUMBER
016700     MOVE REG-BODY-WEIGHT         TO ATH-BODY-WEIGHT
016800     MOVE REG-CATEGORY            TO ATH-CATEGORY-CELL
016900     MOVE REG-QUAL-TOTAL          TO ATH-QUAL-TOTAL
017000     MOVE REG-SNATCH1-DECL        TO ATH-SNATCH1-DECL
017100     MOVE REG-CJ1-DECL            TO ATH-CJ1-DECL
017200     MOVE ZEROS                   TO ATH-BIRTH-DATE
017300                                     ATH-AGE
017400                                     ATH-START-NUMBER
017500     MOVE SPACES                  TO ATH-CATEGORY
017600     .
017700*> cobol-lint CL002 0005-end
017800 0005-END.                       EXIT.
017900
018000*----------------------------------------------------------------*
018100*    GENDER - BLANK ALLOWED, ELSE MUST BE M OR F, CASE-
018200*    INSENSITIVE, STORED UPPER-CASE
018300*----------------------------------------------------------------*
018400*> cobol-lint CL002 0010-EDIT-GENDER
018500 0010-EDIT-GENDER                 SECTION.
018600*----------------------------------------------------------------*
018700     IF ATH-GENDER = 'm'
018800        MOVE 'M'                  TO WRK-GENDER-UPPER
018900     ELSE
019000        IF ATH-GENDER = 'f'
019100           MOVE 'F'               TO WRK-GENDER-UPPER
019200        ELSE
019300           MOVE ATH-GENDER        TO WRK-GENDER-UPPER
019400        END-IF
019500     END-IF
019600
019700     IF WRK-GENDER-UPPER = SPACE
019800        CONTINUE
019900     ELSE
020000        IF WRK-GENDER-UPPER = 'M' OR WRK-GENDER-UPPER = 'F'
020100           MOVE WRK-GENDER-UPPER  TO ATH-GENDER
020200        ELSE
020300           MOVE 'GEND'            TO ATH-ERROR-CODE
020400           MOVE 'Y'               TO WRK-ERROR-SW
020500        END-IF
020600     END-IF
020700     .
020800*> cobol-lint CL002 0010-end
020900 0010-END.                       EXIT.
021000
021100*----------------------------------------------------------------*
021200*    BIRTH DATE - DELEGATE PARSING TO WLDTP1A, THEN DERIVE AGE
021300*----------------------------------------------------------------*
021400*> cobol-lint CL002 0020-EDIT-BIRTH-DATE
021500 0020-EDIT-BIRTH-DATE             SECTION.
021600*----------------------------------------------------------------*
021700     MOVE ATH-BIRTH-CELL          TO WRK-DTP-CELL-IN
021800     MOVE WLDAT01-DATE-YMD        TO WRK-DTP-TODAY-YMD
021900     CALL 'WLDTP1A' USING WRK-DTP-PARMS
022000     IF WRK-DTP-RETURN-CODE NOT = SPACES
022100        MOVE WRK-DTP-RETURN-CODE  TO ATH-ERROR-CODE
022200        MOVE 'Y'                  TO WRK-ERROR-SW
022300     ELSE
022400        MOVE WRK-DTP-BIRTH-DATE-OUT TO ATH-BIRTH-DATE
022500        COMPUTE WRK-AGE-WORK =
022600                WLDAT01-CTY-YEAR - WRK-DTP-BIRTH-YEAR-OUT
022700        IF WRK-AGE-WORK < 0
022800           MOVE ZEROS             TO WRK-AGE-WORK
022900        END-IF
023000        MOVE WRK-AGE-WORK         TO WRK-AGE-DISPLAY
023100        MOVE WRK-AGE-DISPLAY      TO ATH-AGE
023200     END-IF
023300     .
023400*> cobol-lint CL002 0020-end
023500 0020-END.                       EXIT.
023600
023700*----------------------------------------------------------------*
023800*    BODY WEIGHT - ZERO MEANS NOT GIVEN; NON-ZERO MUST BE
023900*    GREATER THAN 0.1 AND NOT OVER 350.0 KG
024000*----------------------------------------------------------------*
024100*> cobol-lint CL002 0030-EDIT-BODY-WEIGHT
024200 0030-EDIT-BODY-WEIGHT            SECTION.
024300*----------------------------------------------------------------*
024400     IF ATH-BODY-WEIGHT NOT = ZEROS
024500        IF ATH-BODY-WEIGHT <= 0.1 OR ATH-BODY-WEIGHT > 350.0
024600           MOVE 'BWGT'            TO ATH-ERROR-CODE
024700           MOVE 'Y'               TO WRK-ERROR-SW
024800        END-IF
024900     END-IF
025000     .
025100*> cobol-lint CL002 0030-end
025200 0030-END.                       EXIT.
025300
025400*----------------------------------------------------------------*
025500*    SCAN THE CATEGORY CELL LEFT TO RIGHT FOR THE LEGACY CODE
025600*    PATTERN [MF]?>?NNN - GENDER LETTER AND '>' MARKER ARE EACH
025700*    INDEPENDENTLY OPTIONAL, SO THE DIGIT RUN IS WHATEVER IS
025800*    LEFT AFTER EITHER OR BOTH ARE STRIPPED, NOT A FIXED COLUMN   CL99JRC
025900*----------------------------------------------------------------*
026000*> cobol-lint CL002 0039-SCAN-CATEGORY-CODE
026100 0039-SCAN-CATEGORY-CODE          SECTION.
026200*----------------------------------------------------------------*
026300     MOVE 1                       TO WRK-CAT-SCAN-START
026400     MOVE SPACE                   TO WRK-CAT-GENDER-CHAR
026500     MOVE SPACE                   TO WRK-CAT-OVER-CHAR
026600     MOVE 'N'                     TO WRK-CAT-IS-LEGACY-SW
026700
026800     IF ATH-CATEGORY-CELL(1:1) = 'M' OR ATH-CATEGORY-CELL(1:1) = 'm'
026900        OR ATH-CATEGORY-CELL(1:1) = 'F' OR ATH-CATEGORY-CELL(1:1) = 'f'
027000        MOVE ATH-CATEGORY-CELL(1:1) TO WRK-CAT-GENDER-CHAR
027100        MOVE 2                    TO WRK-CAT-SCAN-START
027200     END-IF
027300
027400     IF ATH-CATEGORY-CELL(WRK-CAT-SCAN-START:1) = '>'
027500        MOVE '>'                  TO WRK-CAT-OVER-CHAR
027600        ADD 1                     TO WRK-CAT-SCAN-START
027700     END-IF
027800
027900     COMPUTE WRK-CAT-SCAN-LEN = 11 - WRK-CAT-SCAN-START
028000     MOVE SPACES                  TO WRK-CAT-DIGITS-RAW
028100     MOVE ZEROS                   TO WRK-CAT-DIGIT-COUNT
028200     UNSTRING ATH-CATEGORY-CELL(WRK-CAT-SCAN-START:WRK-CAT-SCAN-LEN)
028300         DELIMITED BY SPACE
028400         INTO WRK-CAT-DIGITS-RAW
028500         COUNT IN WRK-CAT-DIGIT-COUNT
028600     END-UNSTRING
028700
028800     IF WRK-CAT-DIGIT-COUNT > 0
028900        AND WRK-CAT-DIGITS-RAW(1:WRK-CAT-DIGIT-COUNT) IS NUMERIC
029000        MOVE 'Y'                  TO WRK-CAT-IS-LEGACY-SW
029100     END-IF
029200     .
029300*> cobol-lint CL002 0039-end
029400 0039-END.                       EXIT.
029500
029600*----------------------------------------------------------------*
029700*    CATEGORY - LEGACY CODE PATTERN [MF]?>?NNN OR AN EXPLICIT
029800*    CATEGORY NAME LOOKED UP IN THE CATTAB TABLE VIA WLCAT1A
029900*----------------------------------------------------------------*
030000*> cobol-lint CL002 0040-EDIT-CATEGORY
030100 0040-EDIT-CATEGORY               SECTION.
030200*----------------------------------------------------------------*
030300     IF ATH-CATEGORY-CELL = SPACES
030400        IF ATH-BODY-WEIGHT NOT = ZEROS
030500           MOVE 'CBWT'            TO ATH-ERROR-CODE
030600           MOVE 'Y'               TO WRK-ERROR-SW
030700        END-IF
030800     ELSE
030900        PERFORM 0039-SCAN-CATEGORY-CODE
031000        IF WRK-CAT-IS-LEGACY
031100           PERFORM 0041-EDIT-LEGACY-CATEGORY
031200        ELSE
031300           PERFORM 0042-EDIT-EXPLICIT-CATEGORY
031400        END-IF
031500     END-IF
031600
031700     IF NOT WRK-HAS-ERROR AND ATH-CATEGORY NOT = SPACES
031800        PERFORM 0043-CHECK-CATEGORY-CONSISTENCY
031900     END-IF
032000     .
032100*> cobol-lint CL002 0040-end
032200 0040-END.                       EXIT.
032300
032400*----------------------------------------------------------------*
032500*    LEGACY CODE - EMBEDDED GENDER LETTER AND '>' OVER-WEIGHT
032600*    MARKER, SEARCH BODY WEIGHT 998.0 WHEN '>' PRESENT ELSE
032700*    (DIGITS - 0.1), AGE ZERO WHEN BIRTH DATE UNKNOWN
032800*----------------------------------------------------------------*
032900*> cobol-lint CL002 0041-EDIT-LEGACY-CATEGORY
033000 0041-EDIT-LEGACY-CATEGORY        SECTION.
033100*----------------------------------------------------------------*
033200     IF WRK-CAT-GENDER-CHAR NOT = SPACE
033300        IF WRK-CAT-GENDER-CHAR = 'm'
033400           MOVE 'M'               TO WRK-GENDER-UPPER
033500        ELSE
033600           IF WRK-CAT-GENDER-CHAR = 'f'
033700              MOVE 'F'            TO WRK-GENDER-UPPER
033800           ELSE
033900              MOVE WRK-CAT-GENDER-CHAR TO WRK-GENDER-UPPER
034000           END-IF
034100        END-IF
034200        IF ATH-GENDER = SPACE
034300           MOVE WRK-GENDER-UPPER  TO ATH-GENDER
034400        ELSE
034500           IF ATH-GENDER NOT = WRK-GENDER-UPPER
034600              MOVE 'GMIS'         TO ATH-ERROR-CODE
034700              MOVE 'Y'            TO WRK-ERROR-SW
034800           END-IF
034900        END-IF
035000     END-IF
035100
035200     IF NOT WRK-HAS-ERROR
035300        IF WRK-CAT-OVER-CHAR = '>'
035400           MOVE 998                TO WRK-LEGACY-BW
035500        ELSE
035600           MOVE ZEROS              TO WRK-LEGACY-DIGITS-9
035700           MOVE WRK-CAT-DIGITS-RAW(1:WRK-CAT-DIGIT-COUNT)
035800                                   TO WRK-LEGACY-DIGITS-9
035900           COMPUTE WRK-LEGACY-BW = WRK-LEGACY-DIGITS-9 - 0.1
036000        END-IF
036100
036200        IF ATH-BIRTH-DATE = ZEROS
036300           MOVE ZEROS             TO WRK-LEGACY-AGE
036400        ELSE
036500           MOVE ATH-AGE           TO WRK-LEGACY-AGE
036600        END-IF
036700
036800        MOVE ATH-GENDER           TO WLCAT-SRCH-GENDER
036900        MOVE WRK-LEGACY-AGE       TO WLCAT-SRCH-AGE
037000        MOVE WRK-LEGACY-BW        TO WLCAT-SRCH-BW
037100        MOVE ATH-QUAL-TOTAL       TO WLCAT-SRCH-QUAL-TOTAL
037200        SET WLCAT-MODE-BY-MATCH   TO TRUE
037300        CALL 'WLCAT1A' USING WLCAT-SEARCH-PARMS
037400        IF WLCAT-OK
037500           MOVE WLCAT-BEST-CODE   TO ATH-CATEGORY
037600        ELSE
037700           MOVE WLCAT-RETURN-CODE TO ATH-ERROR-CODE
037800           MOVE 'Y'               TO WRK-ERROR-SW
037900        END-IF
038000     END-IF
038100     .
038200*> cobol-lint CL002 0041-end
038300 0041-END.                       EXIT.
038400
038500*----------------------------------------------------------------*
038600*    EXPLICIT CATEGORY NAME - MUST EXIST IN CATTAB AND MATCH
038700*    THE ATHLETE'S GENDER
038800*----------------------------------------------------------------*
038900*> cobol-lint CL002 0042-EDIT-EXPLICIT-CATEGORY
039000 0042-EDIT-EXPLICIT-CATEGORY      SECTION.
039100*----------------------------------------------------------------*
039200     MOVE ATH-CATEGORY-CELL       TO WLCAT-SRCH-CODE
039300     MOVE ATH-GENDER              TO WLCAT-SRCH-GENDER
039400     SET WLCAT-MODE-BY-CODE       TO TRUE
039500     CALL 'WLCAT1A' USING WLCAT-SEARCH-PARMS
039600     IF WLCAT-OK
039700        MOVE WLCAT-BEST-CODE      TO ATH-CATEGORY
039800     ELSE
039900        MOVE WLCAT-RETURN-CODE    TO ATH-ERROR-CODE
040000        MOVE 'Y'                  TO WRK-ERROR-SW
040100     END-IF
040200     .
040300*> cobol-lint CL002 0042-end
040400 0042-END.                       EXIT.
040500
040600*----------------------------------------------------------------*
040700*    CONSISTENCY - ASSIGNED CATEGORY MUST AGREE WITH THE
040800*    ATHLETE'S BODY WEIGHT, AGE AND GENDER WHEN THOSE ARE KNOWN
040900*----------------------------------------------------------------*
041000*> cobol-lint CL002 0043-CHECK-CATEGORY-CONSISTENCY
041100 0043-CHECK-CATEGORY-CONSISTENCY  SECTION.
041200*----------------------------------------------------------------*
041300     IF ATH-BODY-WEIGHT NOT = ZEROS
041400        IF ATH-BODY-WEIGHT <= WLCAT-BEST-BW-MIN
041500           OR ATH-BODY-WEIGHT > WLCAT-BEST-BW-MAX
041600           MOVE 'CBWT'            TO ATH-ERROR-CODE
041700           MOVE 'Y'               TO WRK-ERROR-SW
041800        END-IF
041900     END-IF
042000
042100     IF NOT WRK-HAS-ERROR
042200        IF ATH-AGE < WLCAT-BEST-AGE-MIN
042300           OR ATH-AGE > WLCAT-BEST-AGE-MAX
042400           MOVE 'CAGE'            TO ATH-ERROR-CODE
042500           MOVE 'Y'               TO WRK-ERROR-SW
042600        END-IF
042700     END-IF
042800
042900     IF NOT WRK-HAS-ERROR
043000        IF WLCAT-BEST-GENDER NOT = ATH-GENDER
043100           MOVE 'GMIS'            TO ATH-ERROR-CODE
043200           MOVE 'Y'               TO WRK-ERROR-SW
043300        END-IF
043400     END-IF
043500     .
043600*> cobol-lint CL002 0043-end
043700 0043-END.                       EXIT.
043800
043900*----------------------------------------------------------------*
044000*    STARTING-TOTALS ("20 KG") RULE - DELEGATE TO WL20K1A
044100*----------------------------------------------------------------*
044200*> cobol-lint CL002 0050-EDIT-STARTING-TOTALS
044300 0050-EDIT-STARTING-TOTALS        SECTION.
044400*----------------------------------------------------------------*
044500     MOVE ATH-SNATCH1-DECL        TO WL20K-SNATCH-DECL
044600     MOVE ATH-CJ1-DECL            TO WL20K-CJ-DECL
044700     MOVE ATH-QUAL-TOTAL          TO WL20K-QUAL-TOTAL
044800     CALL 'WL20K1A' USING WL20K-PARM-AREA
044900     IF NOT WL20K-OK
045000        MOVE WL20K-RETURN-CODE    TO ATH-ERROR-CODE
045100        MOVE 'Y'                  TO WRK-ERROR-SW
045200     END-IF
045300     .
045400*> cobol-lint CL002 0050-end
045500 0050-END.                       EXIT.
045600
045700*----------------------------------------------------------------*
045800*    RETURN TO CALLER
045900*----------------------------------------------------------------*
046000*> cobol-lint CL002 9999-FINALIZAR
046100 9999-FINALIZAR                  SECTION.
046200*----------------------------------------------------------------*
046300     GOBACK
046400     .
046500*> cobol-lint CL002 9999-end
046600 9999-END.                       EXIT.
