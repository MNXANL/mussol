000100******************************************************************
000200* PROGRAMADOR: D PRINGLE - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 08/11/1989
000400* DESCRICAO..: REQUESTED WEIGHT-CHANGE VALIDATION BATTERY
000500* NOME.......: WLWCH1A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WLWCH1A.
000900 AUTHOR.         D PRINGLE.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   08/11/1989.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1989-08-11     DHP     INIT      ORIGINAL CODING - CLOCK-       CL89DHP 
002000*                                  STARTED AND WEIGHT-ALREADY-
002100*                                  LIFTED CHECKS.
002200* 1991-04-23     MTS     WO-1530   ADDED AUTOMATIC PROGRESSION    CL91MTS 
002300*                                  CHECK (DVTS / LCTL).
002400* 1994-10-05     WBK     WO-2701   ADDED DOWNWARD-MOVE ORDERING   CL94WBK 
002500*                                  CHECKS (ANTL/LERL/SNTH/LNTH)
002600*                                  PER FEDERATION TECHNICAL RULE
002700*                                  BOOK, 1994 EDITION.
002800* 1998-09-30     RSY2K   WO-4460   Y2K REVIEW - NO DATE FIELDS IN CL98RSY 
002900*                                  THIS MODULE. NO CODE CHANGE
003000*                                  REQUIRED.
003100*----------------------------------------------------------------*
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     UPSI-0 IS WLWCH1A-TRACE-SW
003600         ON STATUS IS WLWCH1A-TRACE-ON
003700         OFF STATUS IS WLWCH1A-TRACE-OFF.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 77  WRK-NEXT-PROGRESSION         PIC S9(05) COMP VALUE ZEROS.
004200 01  WRK-PROGRESSION-DISPLAY      PIC S9(05) VALUE ZEROS.
004300 01  WRK-PROGRESSION-EDIT REDEFINES WRK-PROGRESSION-DISPLAY
004400                                 PIC S9(05).
004500 01  WRK-RULE-PAIR.
004600     05  WRK-RULE-REQUESTED       PIC S9(04) VALUE ZEROS.
004700     05  WRK-RULE-COMPARED        PIC S9(04) VALUE ZEROS.
004800 01  WRK-RULE-PAIR-X REDEFINES WRK-RULE-PAIR
004900                                 PIC X(08).
005000 01  WRK-ORDER-PAIR.
005100     05  WRK-ORDER-OWN-START      PIC 9(04) VALUE ZEROS.
005200     05  WRK-ORDER-OTHER-START    PIC 9(04) VALUE ZEROS.
005300 01  WRK-ORDER-PAIR-X REDEFINES WRK-ORDER-PAIR
005400                                 PIC X(08).
005500
005600 LINKAGE SECTION.
005700 01  WLWCH-PARM-AREA.
005800     05  WLWCH-REQUESTED-WEIGHT   PIC S9(04).
005900     05  WLWCH-CLOCK-START-WT     PIC S9(04).
006000     05  WLWCH-MAX-LIFTED-WT      PIC S9(04).
006100     05  WLWCH-LAST-GOOD-LIFT     PIC S9(04).
006200     05  WLWCH-LAST-LIFT-ATTEMPT  PIC 9(01).
006300     05  WLWCH-THIS-ATTEMPT       PIC 9(01).
006400     05  WLWCH-OTHER-ATTEMPT      PIC 9(01).
006500     05  WLWCH-OTHER-ALREADY-LIFTED-SW
006600                                 PIC X(01).
006700         88  WLWCH-OTHER-ALREADY-LIFTED   VALUE 'Y'.
006800     05  WLWCH-OWN-START-NUMBER   PIC 9(04).
006900     05  WLWCH-OTHER-START-NUMBER PIC 9(04).
007000     05  WLWCH-OWN-LOT-NUMBER     PIC 9(04).
007100     05  WLWCH-OTHER-LOT-NUMBER   PIC 9(04).
007200     05  WLWCH-SAME-WEIGHT-SW     PIC X(01).
007300         88  WLWCH-SAME-WEIGHT-REQUESTED  VALUE 'Y'.
007400     05  WLWCH-RETURN-CODE        PIC X(04).
007500         88  WLWCH-OK                 VALUE SPACES.
007600         88  WLWCH-BELOW-CLOCK-START  VALUE 'VBSC'.
007700         88  WLWCH-BELOW-LIFTED-WT    VALUE 'WBAL'.
007800         88  WLWCH-BELOW-PROGRESSION  VALUE 'DVTS'.
007900         88  WLWCH-PROGRESSION-CTL    VALUE 'LCTL'.
008000         88  WLWCH-ATTEMPT-OUT-ORDER  VALUE 'ANTL'.
008100         88  WLWCH-LIFTED-EARLIER     VALUE 'LERL'.
008200         88  WLWCH-START-OUT-ORDER    VALUE 'SNTH'.
008300         88  WLWCH-LOT-OUT-ORDER      VALUE 'LNTH'.
008400
008500*================================================================*
008600 PROCEDURE DIVISION USING WLWCH-PARM-AREA.
008700*================================================================*
008800
008900*----------------------------------------------------------------*
009000*    MAIN LINE - RUN EACH CHECK IN TURN, FIRST VIOLATION WINS
009100*----------------------------------------------------------------*
009200*> cobol-lint CL002 0000-PROCESSAR
009300 0000-PROCESSAR                  SECTION.
009400*----------------------------------------------------------------*
009500     MOVE SPACES                 TO WLWCH-RETURN-CODE
009600
009700     PERFORM 0010-CHECK-CLOCK-START
009800     IF NOT WLWCH-OK
009900        GO TO 9999-FINALIZAR
010000     END-IF
010100
010200     PERFORM 0020-CHECK-ALREADY-LIFTED
010300     IF NOT WLWCH-OK
010400        GO TO 9999-FINALIZAR
010500     END-IF
010600
010700     PERFORM 0030-CHECK-AUTOMATIC-PROGRESSION
010800     IF NOT WLWCH-OK
010900        GO TO 9999-FINALIZAR
011000     END-IF
011100
011200     IF WLWCH-SAME-WEIGHT-REQUESTED
011300        PERFORM 0040-CHECK-DOWNWARD-ORDER
011400     END-IF
011500
011600     PERFORM 9999-FINALIZAR
011700     .
011800*> cobol-lint CL002 0000-end
011900 0000-END.                       EXIT.
012000
012100*----------------------------------------------------------------*
012200*    W MUST NOT BE LOWER THAN THE WEIGHT AT WHICH THE CLOCK
012300*    WAS LAST STARTED
012400*----------------------------------------------------------------*
012500*> cobol-lint CL002 0010-CHECK-CLOCK-START
012600 0010-CHECK-CLOCK-START           SECTION.
012700*----------------------------------------------------------------*
012800     MOVE WLWCH-REQUESTED-WEIGHT  TO WRK-RULE-REQUESTED
012900     MOVE WLWCH-CLOCK-START-WT    TO WRK-RULE-COMPARED
013000     IF WLWCH-CLOCK-START-WT > 0
013100        AND WLWCH-REQUESTED-WEIGHT < WLWCH-CLOCK-START-WT
013200        MOVE 'VBSC'               TO WLWCH-RETURN-CODE
013300     END-IF
013400     .
013500*> cobol-lint CL002 0010-end
013600 0010-END.                       EXIT.
013700
013800*----------------------------------------------------------------*
013900*    W MUST NOT BE LOWER THAN A WEIGHT ALREADY LIFTED BY ANY
014000*    ATHLETE ON THE SAME ATTEMPT ROUND
014100*----------------------------------------------------------------*
014200*> cobol-lint CL002 0020-CHECK-ALREADY-LIFTED
014300 0020-CHECK-ALREADY-LIFTED        SECTION.
014400*----------------------------------------------------------------*
014500     IF WLWCH-MAX-LIFTED-WT > 0
014600        AND WLWCH-REQUESTED-WEIGHT < WLWCH-MAX-LIFTED-WT
014700        MOVE 'WBAL'               TO WLWCH-RETURN-CODE
014800     END-IF
014900     .
015000*> cobol-lint CL002 0020-end
015100 0020-END.                       EXIT.
015200
015300*----------------------------------------------------------------*
015400*    A DECLARATION OR CHANGE MUST BE AT LEAST THE AUTOMATIC
015500*    PROGRESSION - LAST SUCCESSFUL LIFT PLUS ONE KG ON THE
015600*    NEXT ATTEMPT OF THE SAME LIFT
015700*----------------------------------------------------------------*
015800*> cobol-lint CL002 0030-CHECK-AUTOMATIC-PROGRESSION
015900 0030-CHECK-AUTOMATIC-PROGRESSION SECTION.
016000*----------------------------------------------------------------*
016100     IF WLWCH-LAST-GOOD-LIFT > 0
016200        COMPUTE WRK-NEXT-PROGRESSION =
016300                WLWCH-LAST-GOOD-LIFT + 1
016400        MOVE WRK-NEXT-PROGRESSION TO WRK-PROGRESSION-DISPLAY
016500
016600        IF WLWCH-THIS-ATTEMPT = WLWCH-LAST-LIFT-ATTEMPT + 1
016700           IF WLWCH-REQUESTED-WEIGHT < WRK-NEXT-PROGRESSION
016800              MOVE 'DVTS'         TO WLWCH-RETURN-CODE
016900           END-IF
017000        ELSE
017100           IF WLWCH-REQUESTED-WEIGHT < WRK-NEXT-PROGRESSION
017200              MOVE 'LCTL'         TO WLWCH-RETURN-CODE
017300           END-IF
017400        END-IF
017500     END-IF
017600     .
017700*> cobol-lint CL002 0030-end
017800 0030-END.                       EXIT.
017900
018000*----------------------------------------------------------------*
018100*    MOVING DOWN TO A WEIGHT EQUAL TO ONE REQUESTED BY ANOTHER
018200*    ATHLETE IS BARRED WHEN IT WOULD LET THIS ATHLETE LIFT OUT
018300*    OF ORDER
018400*----------------------------------------------------------------*
018500*> cobol-lint CL002 0040-CHECK-DOWNWARD-ORDER
018600 0040-CHECK-DOWNWARD-ORDER        SECTION.
018700*----------------------------------------------------------------*
018800     MOVE WLWCH-OWN-START-NUMBER   TO WRK-ORDER-OWN-START
018900     MOVE WLWCH-OTHER-START-NUMBER TO WRK-ORDER-OTHER-START
019000     IF WLWCH1A-TRACE-ON
019100        DISPLAY 'WLWCH1A - START ORDER PAIR: ' WRK-ORDER-PAIR-X
019200     END-IF
019300     IF WLWCH-OTHER-ATTEMPT > WLWCH-THIS-ATTEMPT
019400        MOVE 'ANTL'               TO WLWCH-RETURN-CODE
019500     ELSE
019600        IF WLWCH-OTHER-ALREADY-LIFTED
019700           MOVE 'LERL'            TO WLWCH-RETURN-CODE
019800        ELSE
019900           IF WLWCH-OTHER-START-NUMBER < WLWCH-OWN-START-NUMBER
020000              MOVE 'SNTH'         TO WLWCH-RETURN-CODE
020100           ELSE
020200              IF WLWCH-OTHER-LOT-NUMBER < WLWCH-OWN-LOT-NUMBER
020300                 MOVE 'LNTH'      TO WLWCH-RETURN-CODE
020400              END-IF
020500           END-IF
020600        END-IF
020700     END-IF
020800     .
020900*> cobol-lint CL002 0040-end
021000 0040-END.                       EXIT.
021100
021200*----------------------------------------------------------------*
021300*    RETURN TO CALLER
021400*----------------------------------------------------------------*
021500*> cobol-lint CL002 9999-FINALIZAR
021600 9999-FINALIZAR                  SECTION.
021700*----------------------------------------------------------------*
021800     GOBACK
021900     .
022000*> cobol-lint CL002 9999-end
022100 9999-END.                       EXIT.
