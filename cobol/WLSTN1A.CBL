000100******************************************************************
000200* PROGRAMADOR: D PRINGLE - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 07/18/1989
000400* DESCRICAO..: START-NUMBER ASSIGNMENT BATCH DRIVER
000500* NOME.......: WLSTN1A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WLSTN1A.
000900 AUTHOR.         D PRINGLE.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   07/18/1989.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1989-07-18     DHP     INIT      ORIGINAL CODING - LOADS THE    CL89DHP 
002000*                                  VALIDATED ATHLETE FILE INTO A
002100*                                  TABLE AND REWRITES IT WITH
002200*                                  START NUMBERS ASSIGNED.
002300* 1992-02-11     MTS     WO-1710   REJECTED RECORDS NO LONGER     CL92MTS 
002400*                                  COUNTED WHEN NUMBERING A
002500*                                  GROUP.
002600* 1998-09-14     RSY2K   WO-4452   Y2K REVIEW - TABLE KEY IS      CL98RSY 
002700*                                  ATH-GROUP, NOT DATE-RELATED.
002800*                                  NO CODE CHANGE REQUIRED.
002900*----------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     UPSI-0 IS WLSTN1A-TRACE-SW
003400         ON STATUS IS WLSTN1A-TRACE-ON
003500         OFF STATUS IS WLSTN1A-TRACE-OFF.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT ATHOUT-FILE ASSIGN TO ATHOUT
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WRK-ATHOUT-STATUS.
004100
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  ATHOUT-FILE.
004500 COPY WLATH01.
004600
004700 WORKING-STORAGE SECTION.
004800 01  WRK-ATHOUT-STATUS            PIC X(02) VALUE ZEROS.
004900     88  WRK-ATHOUT-OK                VALUE '00'.
005000     88  WRK-ATHOUT-EOF               VALUE '10'.
005100 77  WRK-TABLE-COUNT               PIC 9(04) COMP VALUE ZEROS.
005200 77  WRK-ATH-IDX                   PIC 9(04) COMP VALUE ZEROS.
005300 77  WRK-NEXT-START-NBR            PIC 9(04) COMP VALUE ZEROS.
005400 01  WRK-PREV-GROUP                PIC X(08) VALUE SPACES.
005500 01  WRK-PREV-GROUP-X REDEFINES WRK-PREV-GROUP
005600                                 PIC X(08).
005700 01  WRK-MAX-ATHLETES              PIC 9(04) COMP VALUE 2000.
005800 01  WRK-ATH-TABLE.
005900     05  WRK-ATH-ENTRY OCCURS 2000 TIMES
006000                        INDEXED BY WRK-ATH-X.
006100         10  WRK-ATH-RECORD-IMG     PIC X(150).
006200         10  WRK-ATH-GROUP           PIC X(08).
006300         10  WRK-ATH-STATUS          PIC X(01).
006400             88  WRK-ATH-IS-VALID        VALUE 'V'.
006500         10  WRK-ATH-START-NBR       PIC 9(04) COMP.
006600 01  WRK-TABLE-COUNT-DISPLAY       PIC 9(04) VALUE ZEROS.
006700 01  WRK-TABLE-COUNT-EDIT REDEFINES WRK-TABLE-COUNT-DISPLAY
006800                                 PIC 9(04).
006900
007000 LINKAGE SECTION.
007100
007200*================================================================*
007300 PROCEDURE DIVISION.
007400*================================================================*
007500
007600*----------------------------------------------------------------*
007700*    MAIN LINE - LOAD, NUMBER, REWRITE
007800*----------------------------------------------------------------*
007900*> cobol-lint CL002 0000-PRINCIPAL
008000 0000-PRINCIPAL                  SECTION.
008100*----------------------------------------------------------------*
008200     PERFORM 0010-CARREGAR-TABELA
008300     PERFORM 0020-NUMERAR-ATLETAS
008400     PERFORM 0030-REGRAVAR-ARQUIVO
008500     STOP RUN
008600     .
008700*> cobol-lint CL002 0000-end
008800 0000-END.                       EXIT.
008900
009000*----------------------------------------------------------------*
009100*    LOAD ATHOUT INTO THE WORKING-STORAGE TABLE, PRESERVING
009200*    REGISTRATION ORDER
009300*----------------------------------------------------------------*
009400*> cobol-lint CL002 0010-CARREGAR-TABELA
009500 0010-CARREGAR-TABELA             SECTION.
009600*----------------------------------------------------------------*
009700     MOVE ZEROS                   TO WRK-TABLE-COUNT
009800     OPEN INPUT ATHOUT-FILE
009900     PERFORM 0011-LER-ATHOUT
010000     PERFORM 0012-GUARDAR-REGISTRO
010100         UNTIL WRK-ATHOUT-EOF
010200     CLOSE ATHOUT-FILE
010300     .
010400*> cobol-lint CL002 0010-end
010500 0010-END.                       EXIT.
010600
010700*> cobol-lint CL002 0011-LER-ATHOUT
010800 0011-LER-ATHOUT                  SECTION.
010900*----------------------------------------------------------------*
011000     READ ATHOUT-FILE
011100         AT END SET WRK-ATHOUT-EOF TO TRUE
011200     END-READ
011300     .
011400*> cobol-lint CL002 0011-end
011500 0011-END.                       EXIT.
011600
011700*> cobol-lint CL002 0012-GUARDAR-REGISTRO
011800 0012-GUARDAR-REGISTRO            SECTION.
011900*----------------------------------------------------------------*
012000     ADD 1                       TO WRK-TABLE-COUNT
012100     MOVE ATH-RECORD   TO WRK-ATH-RECORD-IMG(WRK-TABLE-COUNT)
012200     MOVE ATH-GROUP    TO WRK-ATH-GROUP(WRK-TABLE-COUNT)
012300     MOVE ATH-STATUS   TO WRK-ATH-STATUS(WRK-TABLE-COUNT)
012400     PERFORM 0011-LER-ATHOUT
012500     .
012600*> cobol-lint CL002 0012-end
012700 0012-END.                       EXIT.
012800
012900*----------------------------------------------------------------*
013000*    WALK THE TABLE IN REGISTRATION ORDER, RESETTING THE
013100*    NUMBERING WHENEVER THE GROUP NAME CHANGES; REJECTED
013200*    ATHLETES ARE LEFT UNNUMBERED
013300*----------------------------------------------------------------*
013400*> cobol-lint CL002 0020-NUMERAR-ATLETAS
013500 0020-NUMERAR-ATLETAS             SECTION.
013600*----------------------------------------------------------------*
013700     MOVE SPACES                  TO WRK-PREV-GROUP
013800     MOVE WRK-TABLE-COUNT         TO WRK-TABLE-COUNT-DISPLAY
013900     IF WLSTN1A-TRACE-ON
014000        DISPLAY 'WLSTN1A - NUMBERING TABLE OF: '
014100                WRK-TABLE-COUNT-EDIT
014200     END-IF
014300     MOVE ZEROS                   TO WRK-NEXT-START-NBR
014400     PERFORM 0021-NUMERAR-UM-ATLETA
014500         VARYING WRK-ATH-X FROM 1 BY 1
014600         UNTIL WRK-ATH-X > WRK-TABLE-COUNT
014700     .
014800*> cobol-lint CL002 0020-end
014900 0020-END.                       EXIT.
015000
015100*> cobol-lint CL002 0021-NUMERAR-UM-ATLETA
015200 0021-NUMERAR-UM-ATLETA           SECTION.
015300*----------------------------------------------------------------*
015400     IF WRK-ATH-IS-VALID(WRK-ATH-X)
015500        IF WRK-ATH-GROUP(WRK-ATH-X) NOT = WRK-PREV-GROUP
015600           MOVE WRK-ATH-GROUP(WRK-ATH-X) TO WRK-PREV-GROUP
015700           IF WLSTN1A-TRACE-ON
015800              DISPLAY 'WLSTN1A - GROUP BREAK: '
015900                      WRK-PREV-GROUP-X
016000           END-IF
016100           MOVE ZEROS               TO WRK-NEXT-START-NBR
016200        END-IF
016300        ADD 1                      TO WRK-NEXT-START-NBR
016400        MOVE WRK-NEXT-START-NBR     TO WRK-ATH-START-NBR
016500                                                  (WRK-ATH-X)
016600     END-IF
016700     .
016800*> cobol-lint CL002 0021-end
016900 0021-END.                       EXIT.
017000
017100*----------------------------------------------------------------*
017200*    REWRITE ATHOUT FROM THE NUMBERED TABLE
017300*----------------------------------------------------------------*
017400*> cobol-lint CL002 0030-REGRAVAR-ARQUIVO
017500 0030-REGRAVAR-ARQUIVO            SECTION.
017600*----------------------------------------------------------------*
017700     OPEN OUTPUT ATHOUT-FILE
017800     PERFORM 0031-GRAVAR-UM-ATLETA
017900         VARYING WRK-ATH-X FROM 1 BY 1
018000         UNTIL WRK-ATH-X > WRK-TABLE-COUNT
018100     CLOSE ATHOUT-FILE
018200     MOVE WRK-TABLE-COUNT          TO WRK-TABLE-COUNT-DISPLAY
018300     DISPLAY 'WLSTN1A - ATHLETES NUMBERED: '
018400             WRK-TABLE-COUNT-DISPLAY
018500     .
018600*> cobol-lint CL002 0030-end
018700 0030-END.                       EXIT.
018800
018900*> cobol-lint CL002 0031-GRAVAR-UM-ATLETA
019000 0031-GRAVAR-UM-ATLETA            SECTION.
019100*----------------------------------------------------------------*
019200     MOVE WRK-ATH-RECORD-IMG(WRK-ATH-X) TO ATH-RECORD
019300     IF WRK-ATH-IS-VALID(WRK-ATH-X)
019400        MOVE WRK-ATH-START-NBR(WRK-ATH-X) TO ATH-START-NUMBER
019500     END-IF
019600     WRITE ATH-RECORD
019700     .
019800*> cobol-lint CL002 0031-end
019900 0031-END.                       EXIT.
