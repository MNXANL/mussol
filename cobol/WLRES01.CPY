000100*================================================================*
000200* WLRES01  - TEAM RESULT / LIFT RESULT RECORD (RESIN)  LENGTH 80
000300* ORIGINAL. J CASTALDI                         WRITTEN 1988-05-02
000400*----------------------------------------------------------------*
000500* RES-TEAM         = TEAM CODE
000600* RES-GENDER       = ATHLETE GENDER
000700* RES-LAST-NAME    = LAST NAME
000800* RES-POINTS       = RANKING POINTS EARNED BY THE ATHLETE
000900* RES-SCORE        = ATHLETE SCORE (BODY-WEIGHT ADJUSTED)
001000* RES-DONE-FLAG    = 'Y' IF ATHLETE FINISHED ALL ATTEMPTS
001100*================================================================*
001200 01  RES-RECORD.
001300     05  RES-TEAM                    PIC X(15).
001400     05  RES-GENDER                  PIC X(01).
001500     05  RES-LAST-NAME               PIC X(20).
001600     05  RES-POINTS                  PIC 9(03).
001700     05  RES-SCORE                   PIC 9(04)V9(03).
001800     05  RES-SCORE-PARTS REDEFINES RES-SCORE.
001900         10  RES-SCORE-WHOLE         PIC 9(04).
002000         10  RES-SCORE-DECIMAL       PIC 9(03).
002100     05  RES-DONE-FLAG               PIC X(01).
002200         88  RES-ATHLETE-DONE            VALUE 'Y'.
002300     05  FILLER                      PIC X(33).
