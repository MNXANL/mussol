000100******************************************************************
000200* PROGRAMADOR: J CASTALDI - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 03/02/1988
000400* DESCRICAO..: RUN-DATE / DAY-OF-WEEK UTILITY
000500* NOME.......: WLDATE01
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WLDATE01.
000900 AUTHOR.         J CASTALDI.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   03/02/1988.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1988-03-02     JRC     INIT      ORIGINAL CODING - RETURNS RUN  CL88JRC 
002000*                                  DATE AND DAY-OF-WEEK TO THE
002100*                                  CALLING BATCH DRIVER.
002200* 1990-01-15     DHP     WO-1102   ADDED WLDAT01-CTY-YEAR FOR     CL90DHP 
002300*                                  COMPETITION-YEAR AGE CALC.
002400* 1993-07-09     WBK     WO-2215   CLEANED UP COMMENTS, NO LOGIC  CL93WBK 
002500*                                  CHANGE.
002600* 1998-11-09     RSY2K   WO-4471   Y2K REVIEW - WLDAT01-DATE-YMD  CL98RSY 
002700*                                  ALREADY CARRIES A FULL FOUR
002800*                                  DIGIT YEAR.  NO CODE CHANGE
002900*                                  REQUIRED.  SIGNED OFF.
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     UPSI-0 IS WLDATE01-TRACE-SW
003500         ON STATUS IS WLDATE01-TRACE-ON
003600         OFF STATUS IS WLDATE01-TRACE-OFF.
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 01  WRK-TODAY-JULIAN            PIC 9(07) VALUE ZEROS.
004100 01  WRK-JULIAN-BREAKOUT REDEFINES WRK-TODAY-JULIAN.
004200     05  WRK-JULIAN-YEAR          PIC 9(04).
004300     05  WRK-JULIAN-DAYS          PIC 9(03).
004400 01  WRK-DOW-ALT                 PIC 9(01) VALUE ZEROS.
004500 01  WRK-DOW-ALT-CHAR REDEFINES WRK-DOW-ALT
004600                                 PIC X(01).
004700 77  WRK-CALL-COUNT              PIC 9(05) COMP VALUE ZEROS.
004800
004900 LINKAGE SECTION.
005000 COPY WLDAT01.
005100
005200*================================================================*
005300 PROCEDURE DIVISION USING WLDAT01-WORK-AREA.
005400*================================================================*
005500
005600*----------------------------------------------------------------*
005700*    MAIN LINE - OBTAIN RUN DATE AND DERIVED VALUES
005800*----------------------------------------------------------------*
005900*> cobol-lint CL002 0000-PROCESSAR
006000 0000-PROCESSAR                  SECTION.
006100*----------------------------------------------------------------*
006200     PERFORM 0010-GET-SYSTEM-DATE
006300     PERFORM 0020-SET-COMPETITION-YEAR
006400     PERFORM 9999-FINALIZAR
006500     .
006600*> cobol-lint CL002 0000-end
006700 0000-END.                       EXIT.
006800
006900*----------------------------------------------------------------*
007000*    GET SYSTEM DATE AND DAY-OF-WEEK
007100*----------------------------------------------------------------*
007200*> cobol-lint CL002 0010-GET-SYSTEM-DATE
007300 0010-GET-SYSTEM-DATE             SECTION.
007400*----------------------------------------------------------------*
007500     ADD 1                       TO WRK-CALL-COUNT
007600     ACCEPT WLDAT01-DATE-YMD     FROM DATE YYYYMMDD
007700     ACCEPT WLDAT01-DOW          FROM DAY-OF-WEEK
007800     MOVE WLDAT01-DOW            TO WRK-DOW-ALT
007900     ACCEPT WRK-TODAY-JULIAN     FROM DAY YYYYDDD
008000     IF WLDATE01-TRACE-ON
008100        DISPLAY 'WLDATE01 - JULIAN YR/DAY: '
008200                WRK-JULIAN-YEAR '/' WRK-JULIAN-DAYS
008300                ' DOW ' WRK-DOW-ALT-CHAR
008400     END-IF
008500     .
008600*> cobol-lint CL002 0010-end
008700 0010-END.                       EXIT.
008800
008900*----------------------------------------------------------------*
009000*    SET THE COMPETITION YEAR USED FOR AGE CALCULATION
009100*----------------------------------------------------------------*
009200*> cobol-lint CL002 0020-SET-COMPETITION-YEAR
009300 0020-SET-COMPETITION-YEAR        SECTION.
009400*----------------------------------------------------------------*
009500     MOVE WLDAT01-DATE-YY        TO WLDAT01-CTY-YEAR
009600     .
009700*> cobol-lint CL002 0020-end
009800 0020-END.                       EXIT.
009900
010000*----------------------------------------------------------------*
010100*    RETURN TO CALLER
010200*----------------------------------------------------------------*
010300*> cobol-lint CL002 9999-FINALIZAR
010400 9999-FINALIZAR                  SECTION.
010500*----------------------------------------------------------------*
010600     GOBACK
010700     .
010800*> cobol-lint CL002 9999-end
010900 9999-END.                       EXIT.
