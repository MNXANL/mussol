000100*================================================================*
000200* WLCAT01  - CATEGORY TABLE RECORD (CATTAB) AND IN-MEMORY TABLE
000300* ORIGINAL. J CASTALDI                         WRITTEN 1988-04-18
000400* REVISED..  D PRINGLE       1990-02-06  RAISE WLCAT-MAX TO 60
000500*----------------------------------------------------------------*
000600* CAT-CODE         = CATEGORY NAME / CODE
000700* CAT-GENDER       = 'M' OR 'F'
000800* CAT-AGE-MIN      = MINIMUM AGE, INCLUSIVE
000900* CAT-AGE-MAX      = MAXIMUM AGE, INCLUSIVE
001000* CAT-BW-MIN       = EXCLUSIVE LOWER BODY-WEIGHT BOUND, KG
001100* CAT-BW-MAX       = INCLUSIVE UPPER BODY-WEIGHT BOUND, KG
001200*                    (999.99 = UNLIMITED)
001300* CAT-QUAL-TOTAL   = MINIMUM QUALIFYING TOTAL FOR ELIGIBILITY
001400*================================================================*
001500 01  CAT-RECORD.
001600     05  CAT-CODE                    PIC X(10).
001700     05  CAT-GENDER                  PIC X(01).
001800     05  CAT-AGE-MIN                 PIC 9(03).
001900     05  CAT-AGE-MAX                 PIC 9(03).
002000     05  CAT-AGE-RANGE REDEFINES CAT-AGE-MIN PIC 9(06).
002100     05  CAT-BW-MIN                  PIC 9(03)V9(02).
002200     05  CAT-BW-MAX                  PIC 9(03)V9(02).
002300     05  CAT-QUAL-TOTAL              PIC 9(04).
002400     05  FILLER                      PIC X(09).
002500
002600*----------------------------------------------------------------*
002700*    WORKING-STORAGE TABLE OF CATEGORY ENTRIES, SORTED BY
002800*    CAT-CODE FOR A BINARY SEARCH.  LOADED ONCE PER RUN.
002900*----------------------------------------------------------------*
003000 01  WLCAT-TABLE-AREA.
003100     05  WLCAT-ENTRY-COUNT           PIC 9(03) COMP.
003200     05  WLCAT-ENTRY OCCURS 1 TO 60 TIMES
003300                     DEPENDING ON WLCAT-ENTRY-COUNT
003400                     ASCENDING KEY IS WLCAT-CODE
003500                     INDEXED BY WLCAT-IDX.
003600         10  WLCAT-CODE              PIC X(10).
003700         10  WLCAT-GENDER            PIC X(01).
003800         10  WLCAT-AGE-MIN           PIC 9(03).
003900         10  WLCAT-AGE-MAX           PIC 9(03).
004000         10  WLCAT-BW-MIN            PIC 9(03)V9(02).
004100         10  WLCAT-BW-MAX            PIC 9(03)V9(02).
004200         10  WLCAT-QUAL-TOTAL        PIC 9(04).
