000100******************************************************************
000200* PROGRAMADOR: J CASTALDI - MERIDIAN ATHLETIC DATA SERVICES
000300* DATA.......: 05/01/1988
000400* DESCRICAO..: REGISTRATION IMPORT BATCH DRIVER
000500* NOME.......: WLREG1A
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID.     WLREG1A.
000900 AUTHOR.         J CASTALDI.
001000 INSTALLATION.   MERIDIAN ATHLETIC DATA SERVICES.
001100 DATE-WRITTEN.   05/01/1988.
001200 DATE-COMPILED.
001300 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.
001400*----------------------------------------------------------------*
001500*                      C H A N G E   L O G
001600*----------------------------------------------------------------*
001700* DATE-YY-MM-DD  BY      TICKET    DESCRIPTION
001800* -------------  ------  --------  ----------------------------
001900* 1988-05-01     JRC     INIT      ORIGINAL CODING - NIGHTLY      CL88JRC 
002000*                                  REGISTRATION IMPORT RUN.
002100* 1989-06-20     DHP     WO-0941   ADDED ATHOUT REJECT RECORDS    CL89DHP 
002200*                                  SO THE OFFICE CAN SEE WHY A
002300*                                  ROW FAILED.
002400* 1993-06-14     WBK     WO-2201   ADDED RUNLOG ERROR-CODE        CL93WBK 
002500*                                  BREAKDOWN AT END OF JOB.
002600* 1998-11-09     RSY2K   WO-4471   Y2K REVIEW - DATE HANDLING     CL98RSY 
002700*                                  DELEGATED TO WLDATE01, ALREADY
002800*                                  FOUR-DIGIT YEAR. SIGNED OFF.
002900*----------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     UPSI-0 IS WLREG1A-TRACE-SW
003400         ON STATUS IS WLREG1A-TRACE-ON
003500         OFF STATUS IS WLREG1A-TRACE-OFF.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT REGIN-FILE ASSIGN TO REGIN
003900         ORGANIZATION IS LINE SEQUENTIAL
004000         FILE STATUS IS WRK-REGIN-STATUS.
004100     SELECT ATHOUT-FILE ASSIGN TO ATHOUT
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS WRK-ATHOUT-STATUS.
004400     SELECT RUNLOG-FILE ASSIGN TO RUNLOG
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WRK-RUNLOG-STATUS.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  REGIN-FILE.
005100 COPY WLREG01.
005200
005300 FD  ATHOUT-FILE.
005400 COPY WLATH01.
005500
005600 FD  RUNLOG-FILE.
005700 01  RUNLOG-RECORD                PIC X(132).
005800
005900 WORKING-STORAGE SECTION.
006000 01  WRK-REGIN-STATUS             PIC X(02) VALUE ZEROS.
006100     88  WRK-REGIN-OK                 VALUE '00'.
006200     88  WRK-REGIN-EOF                VALUE '10'.
006300 01  WRK-ATHOUT-STATUS            PIC X(02) VALUE ZEROS.
006400     88  WRK-ATHOUT-OK                VALUE '00'.
006500 01  WRK-RUNLOG-STATUS            PIC X(02) VALUE ZEROS.
006600     88  WRK-RUNLOG-OK                VALUE '00'.
006700 77  WRK-READ-COUNT                PIC 9(06) COMP VALUE ZEROS.
006800 77  WRK-ACCEPT-COUNT              PIC 9(06) COMP VALUE ZEROS.
006900 77  WRK-REJECT-COUNT              PIC 9(06) COMP VALUE ZEROS.
007000 77  WRK-ERR-COUNT                 PIC 9(03) COMP VALUE ZEROS.
007100 77  WRK-ERR-IDX                   PIC 9(03) COMP VALUE ZEROS.
007200 01  WRK-FOUND-SW                  PIC X(01) VALUE 'N'.
007300     88  WRK-CODE-FOUND                VALUE 'Y'.
007400 01  WRK-ERR-TABLE.
007500     05  WRK-ERR-ENTRY OCCURS 20 TIMES INDEXED BY WRK-ERR-X.
007600         10  WRK-ERR-CODE           PIC X(04).
007700         10  WRK-ERR-TALLY          PIC 9(06) COMP.
007800         10  FILLER                 PIC X(02).
007900 01  WRK-COUNT-DISPLAY              PIC ZZZ,ZZ9 VALUE ZEROS.
008000 COPY WLDAT01.
008100
008200 LINKAGE SECTION.
008300
008400*================================================================*
008500 PROCEDURE DIVISION.
008600*================================================================*
008700
008800*----------------------------------------------------------------*
008900*    MAIN LINE - NIGHTLY REGISTRATION IMPORT
009000*----------------------------------------------------------------*
009100*> cobol-lint CL002 0000-PROCESSAR
009200 0000-PROCESSAR                  SECTION.
009300*----------------------------------------------------------------*
009400     PERFORM 0001-OBTER-DATA
009500     PERFORM 0002-ABRIR-ARQUIVOS
009600     PERFORM 0010-LER-REGIN
009700     PERFORM 0020-PROCESSAR-REGISTRO
009800         UNTIL WRK-REGIN-EOF
009900     PERFORM 0030-GRAVAR-RUNLOG
010000     PERFORM 9999-FINALIZAR
010100     .
010200*> cobol-lint CL002 0000-end
010300 0000-END.                       EXIT.
010400
010500*----------------------------------------------------------------*
010600*    OBTER DATA DO SISTEMA (RUN DATE / COMPETITION YEAR)
010700*----------------------------------------------------------------*
010800*> cobol-lint CL002 0001-OBTER-DATA
010900 0001-OBTER-DATA                  SECTION.
011000*----------------------------------------------------------------*
011100     CALL 'WLDATE01' USING WLDAT01-WORK-AREA
011200     .
011300*> cobol-lint CL002 0001-end
011400 0001-END.                       EXIT.
011500
011600*----------------------------------------------------------------*
011700*    OPEN THE REGISTRATION, ATHLETE AND RUN-LOG FILES
011800*----------------------------------------------------------------*
011900*> cobol-lint CL002 0002-ABRIR-ARQUIVOS
012000 0002-ABRIR-ARQUIVOS              SECTION.
012100*----------------------------------------------------------------*
012200     OPEN INPUT REGIN-FILE
012300     OPEN OUTPUT ATHOUT-FILE
012400     OPEN OUTPUT RUNLOG-FILE
012500     MOVE ZEROS                   TO WRK-READ-COUNT
012600                                     WRK-ACCEPT-COUNT
012700                                     WRK-REJECT-COUNT
012800                                     WRK-ERR-COUNT
012900     .
013000*> cobol-lint CL002 0002-end
013100 0002-END.                       EXIT.
013200
013300*----------------------------------------------------------------*
013400*    READ ONE REGISTRATION ROW
013500*----------------------------------------------------------------*
013600*> cobol-lint CL002 0010-LER-REGIN
013700 0010-LER-REGIN                   SECTION.
013800*----------------------------------------------------------------*
013900     READ REGIN-FILE
014000         AT END SET WRK-REGIN-EOF TO TRUE
014100     END-READ
014200     .
014300*> cobol-lint CL002 0010-end
014400 0010-END.                       EXIT.
014500
014600*----------------------------------------------------------------*
014700*    EDIT THE ROW, WRITE THE ATHLETE RECORD, TALLY COUNTS
014800*----------------------------------------------------------------*
014900*> cobol-lint CL002 0020-PROCESSAR-REGISTRO
015000 0020-PROCESSAR-REGISTRO          SECTION.
015100*----------------------------------------------------------------*
015200     ADD 1                       TO WRK-READ-COUNT
015300     CALL 'WLCNV1A' USING WLDAT01-WORK-AREA
015400                          REG-RECORD
015500                          ATH-RECORD
015600
015700     WRITE ATH-RECORD
015800     IF WLREG1A-TRACE-ON
015900        DISPLAY 'WLREG1A - ROW: ' WRK-READ-COUNT
016000                 ' STATUS: ' ATH-STATUS
016100                 ' ERROR: ' ATH-ERROR-CODE
016200     END-IF
016300
016400     IF ATH-STATUS-VALID
016500        ADD 1                     TO WRK-ACCEPT-COUNT
016600     ELSE
016700        ADD 1                     TO WRK-REJECT-COUNT
016800        PERFORM 0021-TALLY-ERROR-CODE
016900     END-IF
017000
017100     PERFORM 0010-LER-REGIN
017200     .
017300*> cobol-lint CL002 0020-end
017400 0020-END.                       EXIT.
017500
017600*----------------------------------------------------------------*
017700*    ADD ONE TO THE RUNNING COUNT FOR THIS REJECTION CODE,
017800*    ADDING A NEW TABLE ENTRY THE FIRST TIME IT IS SEEN
017900*----------------------------------------------------------------*
018000*> cobol-lint CL002 0021-TALLY-ERROR-CODE
018100 0021-TALLY-ERROR-CODE            SECTION.
018200*----------------------------------------------------------------*
018300     MOVE 'N'                    TO WRK-FOUND-SW
018400     PERFORM 0022-SCAN-ERROR-TABLE
018500         VARYING WRK-ERR-X FROM 1 BY 1
018600         UNTIL WRK-ERR-X > WRK-ERR-COUNT
018700            OR WRK-CODE-FOUND
018800
018900     IF NOT WRK-CODE-FOUND
019000        AND WRK-ERR-COUNT < 20
019100        ADD 1                     TO WRK-ERR-COUNT
019200        MOVE ATH-ERROR-CODE       TO WRK-ERR-CODE(WRK-ERR-COUNT)
019300        MOVE 1                    TO WRK-ERR-TALLY(WRK-ERR-COUNT)
019400     END-IF
019500     .
019600*> cobol-lint CL002 0021-end
019700 0021-END.                       EXIT.
019800
019900*> cobol-lint CL002 0022-SCAN-ERROR-TABLE
020000 0022-SCAN-ERROR-TABLE            SECTION.
020100*----------------------------------------------------------------*
020200     IF WRK-ERR-CODE(WRK-ERR-X) = ATH-ERROR-CODE
020300        ADD 1                     TO WRK-ERR-TALLY(WRK-ERR-X)
020400        SET WRK-CODE-FOUND        TO TRUE
020500     END-IF
020600     .
020700*> cobol-lint CL002 0022-end
020800 0022-END.                       EXIT.
020900
021000*----------------------------------------------------------------*
021100*    WRITE THE END-OF-JOB COUNTS AND ERROR-CODE BREAKDOWN
021200*----------------------------------------------------------------*
021300*> cobol-lint CL002 0030-GRAVAR-RUNLOG
021400 0030-GRAVAR-RUNLOG               SECTION.
021500*----------------------------------------------------------------*
021600     MOVE SPACES                  TO RUNLOG-RECORD
021700     STRING 'MERIDIAN ATHLETIC DATA SERVICES - REGISTRATION '
021800            'IMPORT RUN LOG' DELIMITED BY SIZE
021900            INTO RUNLOG-RECORD
022000     WRITE RUNLOG-RECORD
022100     MOVE SPACES                  TO RUNLOG-RECORD
022200     WRITE RUNLOG-RECORD
022300
022400     MOVE WRK-READ-COUNT          TO WRK-COUNT-DISPLAY
022500     MOVE SPACES                  TO RUNLOG-RECORD
022600     STRING 'RECORDS READ.......: ' WRK-COUNT-DISPLAY
022700            DELIMITED BY SIZE INTO RUNLOG-RECORD
022800     WRITE RUNLOG-RECORD
022900
023000     MOVE WRK-ACCEPT-COUNT        TO WRK-COUNT-DISPLAY
023100     MOVE SPACES                  TO RUNLOG-RECORD
023200     STRING 'RECORDS ACCEPTED...: ' WRK-COUNT-DISPLAY
023300            DELIMITED BY SIZE INTO RUNLOG-RECORD
023400     WRITE RUNLOG-RECORD
023500
023600     MOVE WRK-REJECT-COUNT        TO WRK-COUNT-DISPLAY
023700     MOVE SPACES                  TO RUNLOG-RECORD
023800     STRING 'RECORDS REJECTED...: ' WRK-COUNT-DISPLAY
023900            DELIMITED BY SIZE INTO RUNLOG-RECORD
024000     WRITE RUNLOG-RECORD
024100
024200     IF WRK-ERR-COUNT > 0
024300        MOVE SPACES                TO RUNLOG-RECORD
024400        WRITE RUNLOG-RECORD
024500        MOVE SPACES                TO RUNLOG-RECORD
024600        STRING 'REJECT CODE BREAKDOWN -' DELIMITED BY SIZE
024700               INTO RUNLOG-RECORD
024800        WRITE RUNLOG-RECORD
024900        PERFORM 0031-WRITE-ERROR-LINE
025000            VARYING WRK-ERR-X FROM 1 BY 1
025100            UNTIL WRK-ERR-X > WRK-ERR-COUNT
025200     END-IF
025300     .
025400*> cobol-lint CL002 0030-end
025500 0030-END.                       EXIT.
025600
025700*> cobol-lint CL002 0031-WRITE-ERROR-LINE
025800 0031-WRITE-ERROR-LINE            SECTION.
025900*----------------------------------------------------------------*
026000     MOVE WRK-ERR-TALLY(WRK-ERR-X) TO WRK-COUNT-DISPLAY
026100     MOVE SPACES                   TO RUNLOG-RECORD
026200     STRING '   ' WRK-ERR-CODE(WRK-ERR-X) '  ' WRK-COUNT-DISPLAY
026300            DELIMITED BY SIZE INTO RUNLOG-RECORD
026400     WRITE RUNLOG-RECORD
026500     .
026600*> cobol-lint CL002 0031-end
026700 0031-END.                       EXIT.
026800
026900*----------------------------------------------------------------*
027000*    CLOSE FILES AND STOP THE RUN
027100*----------------------------------------------------------------*
027200*> cobol-lint CL002 9999-FINALIZAR
027300 9999-FINALIZAR                  SECTION.
027400*----------------------------------------------------------------*
027500     CLOSE REGIN-FILE ATHOUT-FILE RUNLOG-FILE
027600     STOP RUN
027700     .
027800*> cobol-lint CL002 9999-end
027900 9999-END.                       EXIT.
