000100*================================================================*
000200* WLATH01  - VALIDATED ATHLETE RECORD (ATHOUT)  LENGTH 150
000300* ORIGINAL. J CASTALDI                         WRITTEN 1988-04-25
000400* REVISED..  W BLAKEY        1993-06-14  ADD ATH-ERROR-CODE
000500*----------------------------------------------------------------*
000600* ALL REG-RECORD FIELDS CARRIED FORWARD, PLUS -
000700* ATH-BIRTH-DATE   = BIRTH DATE, YYYYMMDD (0101 WHEN YEAR ONLY)
000800* ATH-AGE          = COMPETITION-YEAR AGE
000900* ATH-CATEGORY     = ASSIGNED CATEGORY CODE
001000* ATH-START-NUMBER = ASSIGNED START NUMBER WITHIN GROUP
001100* ATH-STATUS       = 'V' VALID, 'E' REJECTED
001200* ATH-ERROR-CODE   = REASON CODE WHEN REJECTED
001300*================================================================*
001400 01  ATH-RECORD.
001500     05  ATH-LAST-NAME               PIC X(20).
001600     05  ATH-FIRST-NAME              PIC X(20).
001700     05  ATH-GENDER                  PIC X(01).
001800     05  ATH-BIRTH-CELL              PIC X(10).
001900     05  ATH-TEAM                    PIC X(15).
002000     05  ATH-GROUP                   PIC X(08).
002100     05  ATH-LOT-NUMBER              PIC 9(04).
002200     05  ATH-BODY-WEIGHT             PIC 9(03)V9(02).
002300     05  ATH-CATEGORY-CELL           PIC X(10).
002400     05  ATH-QUAL-TOTAL              PIC 9(04).
002500     05  ATH-SNATCH1-DECL            PIC S9(04)
002600                                 SIGN IS LEADING SEPARATE.
002700     05  ATH-CJ1-DECL                PIC S9(04)
002800                                 SIGN IS LEADING SEPARATE.
002900     05  ATH-BIRTH-DATE              PIC 9(08).
003000     05  ATH-BIRTH-DATE-PARTS REDEFINES ATH-BIRTH-DATE.
003100         10  ATH-BIRTH-YEAR          PIC 9(04).
003200         10  ATH-BIRTH-MONTH         PIC 9(02).
003300         10  ATH-BIRTH-DAY           PIC 9(02).
003400     05  ATH-AGE                     PIC 9(03).
003500     05  ATH-CATEGORY                PIC X(10).
003600     05  ATH-START-NUMBER            PIC 9(04).
003700     05  ATH-STATUS                  PIC X(01).
003800         88  ATH-STATUS-VALID            VALUE 'V'.
003900         88  ATH-STATUS-REJECTED         VALUE 'E'.
004000     05  ATH-ERROR-CODE              PIC X(04).
004100     05  FILLER                      PIC X(13).
